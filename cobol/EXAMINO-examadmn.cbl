000100     *=============================================================*
000200     * ADMINISTRATION DES EXAMENS - SOUS-PROGRAMME APPELE
000300     * Trois operations disponibles, selectionnees par LK-OPERATION :
000400     *    CREATE     - construction d'une fiche EXAM-RECORD a partir
000500     *                 des zones de la demande (numero d'examen genere,
000600     *                 indicateur actif force a 'Y').
000700     *    LISTAVAIL  - recherche de l'eleve dans USER-FILE puis
000800     *                 restitution des examens actifs (EXAM-FILE).
000900     *    DASHBOARD  - tableau de bord de l'eleve, calcule a partir
001000     *                 de ses propres enregistrements RESULT-FILE.
001100     *
001200     * auteur : Isabelle Marand
001300     * Date de creation : le 14/06/1993
001400     *=============================================================*
001500      IDENTIFICATION DIVISION.
001600      PROGRAM-ID. EXAMADMN.
001700      AUTHOR. ISABELLE MARAND.
001800      INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
001900      DATE-WRITTEN. 14/06/1993.
002000      DATE-COMPILED.
002100      SECURITY. USAGE INTERNE SCOLARITE.
002200
002300     *-----------------------------------------------------------*
002400     * JOURNAL DES MODIFICATIONS
002500     * 14/06/1993 IM 0071 Ecriture initiale - operation CREATE
002600     *            seulement, appelee par le programme de saisie
002700     *            des examens.
002800     * 09/02/1995 IM 0080 Ajout de l'operation LISTAVAIL pour le
002900     *            module de consultation des eleves.
003000     * 22/08/1996 AR 0089 Le numero d'examen genere ne doit plus
003100     *            pouvoir se recouvrir d'une execution a l'autre -
003200     *            compteur de sequence deplace en WORKING-STORAGE
003300     *            et incremente a chaque appel CREATE.
003400     * 14/11/1998 LP 0103 Passage an 2000 - WS-EXAM-SEQ et les
003500     *            compteurs de table repasses en PIC 9(06)/9(03)
003600     *            COMP; aucun champ date traite par ce programme.
003700     * 06/01/1999 LP 0104 Controle complementaire an 2000 - neant,
003800     *            confirme par revue du cahier des charges.
003900     * 03/05/2000 GP 0109 Une operation non reconnue en LK-OPERATION
004000     *            ne doit plus interrompre le programme appelant -
004100     *            on se contente de ne rien restituer.
004200     * 12/10/2003 MD 0124 Filtre academique/niveau volontairement
004300     *            desactive sur LISTAVAIL a la demande du service
004400     *            scolarite - tous les examens actifs sont rendus.
004500     * 14/03/2011 JB 0127 Adaptation suite a la refonte de GRADENGN -
004600     *            sans impact sur le present programme.
004700     * 27/09/2013 MD 0139 Ajout de l'operation DASHBOARD (tableau de
004800     *            bord de l'eleve) demandee par le service scolarite -
004900     *            lecture de RESULT-FILE, cumul notes/reponses justes
005000     *            et fausses, distribution des lettres de note.
005100     * 11/02/2014 MD 0141 DASHBOARD ne restituait aucun libelle quand
005200     *            l'eleve n'a encore tente aucun examen - ajout de
005300     *            LK-DA-MESSAGE, alimente a 'No exams attempted yet'
005400     *            dans ce cas, sinon laisse a blanc.
005500     * 03/08/2015 CD 0142 Retrait de WS-US-ROLE de la table utilisateurs
005600     *            de LISTAVAIL - alimente mais jamais relu depuis la
005700     *            desactivation du filtre academique/niveau (voir 0124).
005800     *-----------------------------------------------------------*
005900
006000      ENVIRONMENT DIVISION.
006100      CONFIGURATION SECTION.
006200      SPECIAL-NAMES.
006300          C01 IS TOP-OF-FORM.
006400
006500      INPUT-OUTPUT SECTION.
006600      FILE-CONTROL.
006700          SELECT USER-FILE
006800              ASSIGN TO USERFILE
006900              ORGANIZATION IS LINE SEQUENTIAL
007000              ACCESS MODE IS SEQUENTIAL
007100              FILE STATUS IS WS-STAT-USER.
007200
007300          SELECT EXAM-FILE
007400              ASSIGN TO EXAMFILE
007500              ORGANIZATION IS LINE SEQUENTIAL
007600              ACCESS MODE IS SEQUENTIAL
007700              FILE STATUS IS WS-STAT-EXAM.
007800
007900          SELECT RESULT-FILE
008000              ASSIGN TO RESULTFILE
008100              ORGANIZATION IS LINE SEQUENTIAL
008200              ACCESS MODE IS SEQUENTIAL
008300              FILE STATUS IS WS-STAT-RSLT.
008400
008500      DATA DIVISION.
008600      FILE SECTION.
008700      COPY 'EXAMINO-userrec.cpy'.
008800
008900      COPY 'EXAMINO-examrec.cpy'.
009000
009100      COPY 'EXAMINO-rsltrec.cpy'.
009200
009300      WORKING-STORAGE SECTION.
009400     *-----------------------------------------------------------*
009500     * COMPTEURS ET TEMOINS ISOLES - NIVEAU 77 (NORME MAISON POUR
009600     * CE GENRE DE ZONE DE TRAVAIL ELEMENTAIRE)
009700     *-----------------------------------------------------------*
009800      77  WS-OP-FOUND-FLAG         PIC X(01) VALUE 'N'.
009900      77  WS-DA-GI                 PIC 9(02) COMP VALUE 0.
010000      77  WS-DA-MAX-CNT            PIC 9(05) COMP VALUE 0.
010100      77  WS-DA-MAX-IDX            PIC 9(02) COMP VALUE 0.
010200
010300     *-----------------------------------------------------------*
010400     * TEMOINS D'ETAT FICHIER
010500     *-----------------------------------------------------------*
010600      01  WS-STAT-USER             PIC X(02).
010700          88  WS-STAT-USEROK           VALUE '00'.
010800          88  WS-STAT-USERFIN          VALUE '10'.
010900      01  WS-STAT-EXAM             PIC X(02).
011000          88  WS-STAT-EXAMOK           VALUE '00'.
011100          88  WS-STAT-EXAMFIN          VALUE '10'.
011200      01  WS-STAT-RSLT             PIC X(02).
011300          88  WS-STAT-RSLTOK           VALUE '00'.
011400          88  WS-STAT-RSLTFIN          VALUE '10'.
011500
011600     *-----------------------------------------------------------*
011700     * COMPTEURS DE TABLE (REGROUPES POUR PERMETTRE UNE REMISE A
011800     * ZERO EN UNE SEULE INSTRUCTION VIA LA VUE COMBINEE CI-DESSOUS)
011900     *-----------------------------------------------------------*
012000      01  WS-TAB-COUNTS.
012100          05  WS-NB-USER            PIC 9(03) COMP VALUE 0.
012200          05  WS-NB-EXAM            PIC 9(03) COMP VALUE 0.
012300      01  WS-TAB-COUNTS-ALT REDEFINES WS-TAB-COUNTS.
012400          05  WS-TAB-COUNTS-PAIR    PIC 9(06).
012500
012600     *-----------------------------------------------------------*
012700     * TABLE DES UTILISATEURS (POUR LA RECHERCHE DE L'ELEVE)
012800     *-----------------------------------------------------------*
012900      01  WS-USER-TAB.
013000          05  WS-USER-ENT OCCURS 1 TO 500 TIMES
013100                  DEPENDING ON WS-NB-USER
013200                  INDEXED BY IDX-USER.
013300              10  WS-US-USER-ID       PIC X(10).
013400
013500     *-----------------------------------------------------------*
013600     * TABLE DES EXAMENS (POUR LA RESTITUTION DES EXAMENS ACTIFS)
013700     *-----------------------------------------------------------*
013800      01  WS-EXAM-TAB.
013900          05  WS-EXAM-ENT OCCURS 1 TO 200 TIMES
014000                  DEPENDING ON WS-NB-EXAM
014100                  INDEXED BY IDX-EXAM.
014200              10  WS-EX-ID            PIC X(10).
014300              10  WS-EX-TEACHER-ID    PIC X(10).
014400              10  WS-EX-TITLE         PIC X(30).
014500              10  WS-EX-ACTIVE-FLAG   PIC X(01).
014600
014700     *-----------------------------------------------------------*
014800     * GENERATION DU NUMERO D'EXAMEN (OPERATION CREATE)
014900     *-----------------------------------------------------------*
015000      01  WS-EXAM-SEQ              PIC 9(06) COMP VALUE 0.
015100      01  WS-EXAM-ID-WK.
015200          05  WS-EID-PREFIX         PIC X(02) VALUE 'EX'.
015300          05  WS-EID-SEQ            PIC 9(08).
015400      01  WS-EXAM-ID-ALT REDEFINES WS-EXAM-ID-WK PIC X(10).
015500
015600     *-----------------------------------------------------------*
015700     * TABLE DES OPERATIONS RECONNUES (CONTROLE DE LK-OPERATION)
015800     *-----------------------------------------------------------*
015900      01  WS-VALID-OPS-LIT.
016000          05  FILLER              PIC X(10) VALUE 'CREATE    '.
016100          05  FILLER              PIC X(10) VALUE 'LISTAVAIL '.
016200          05  FILLER              PIC X(10) VALUE 'DASHBOARD '.
016300      01  WS-VALID-OPS-TAB REDEFINES WS-VALID-OPS-LIT.
016400          05  WS-VALID-OP OCCURS 3 TIMES PIC X(10) INDEXED BY IDX-OP.
016500
016600     *-----------------------------------------------------------*
016700     * TABLE DES LETTRES DE NOTE (TABLEAU DE BORD DE L'ELEVE)
016800     *-----------------------------------------------------------*
016900      01  WS-GRADE-LABELS-LIT.
017000          05  FILLER              PIC X(02) VALUE 'A+'.
017100          05  FILLER              PIC X(02) VALUE 'A '.
017200          05  FILLER              PIC X(02) VALUE 'B '.
017300          05  FILLER              PIC X(02) VALUE 'C '.
017400          05  FILLER              PIC X(02) VALUE 'D '.
017500          05  FILLER              PIC X(02) VALUE 'F '.
017600      01  WS-GRADE-LABELS REDEFINES WS-GRADE-LABELS-LIT.
017700          05  WS-GL-CODE OCCURS 6 TIMES PIC X(02) INDEXED BY IDX-GL.
017800
017900     *-----------------------------------------------------------*
018000     * ACCUMULATEURS DU TABLEAU DE BORD DE L'ELEVE (OPERATION
018100     * DASHBOARD) - REMIS A ZERO A CHAQUE APPEL
018200     *-----------------------------------------------------------*
018300      01  WS-DA-NB-EXAM            PIC 9(05) COMP VALUE 0.
018400      01  WS-DA-SCORE-SUM          PIC 9(07) COMP VALUE 0.
018500      01  WS-DA-CORRECT-SUM        PIC 9(07) COMP VALUE 0.
018600      01  WS-DA-WRONG-SUM          PIC 9(07) COMP VALUE 0.
018700      01  WS-DA-HIGH               PIC 9(03) VALUE 0.
018800      01  WS-DA-LOW                PIC 9(03) VALUE 0.
018900      01  WS-DA-GRADE-TAB.
019000          05  WS-DA-GRADE-CNT OCCURS 6 TIMES PIC 9(05) COMP.
019100          05  FILLER              PIC X(05).
019200
019300      LINKAGE SECTION.
019400      01  LK-OPERATION             PIC X(10).
019500
019600      01  LK-CREATE-REQ.
019700          05  LK-CR-TEACHER-ID      PIC X(10).
019800          05  LK-CR-TITLE           PIC X(30).
019900          05  LK-CR-ACAD-LEVEL      PIC X(15).
020000          05  LK-CR-GRADE-LEVEL     PIC X(10).
020100          05  LK-CR-DURATION-MIN    PIC 9(03).
020200          05  LK-CR-QUEST-COUNT     PIC 9(02).
020300
020400      01  LK-CREATE-RESP.
020500          05  LK-CR-OUT-EXAM-ID     PIC X(10).
020600          05  LK-CR-OUT-ACTIVE-FLAG PIC X(01).
020700          05  LK-CR-OUT-QUEST-COUNT PIC 9(02).
020800
020900      01  LK-LIST-REQ.
021000          05  LK-LA-STUDENT-ID      PIC X(10).
021100
021200      01  LK-LIST-RESP.
021300          05  LK-LA-FOUND-FLAG      PIC X(01).
021400              88  LK-LA-STUDENT-FOUND    VALUE 'Y'.
021500          05  LK-LA-NB-EXAM         PIC 9(03) COMP.
021600          05  LK-LA-EXAM-TAB OCCURS 200 TIMES.
021700              10  LK-LA-EXAM-ID       PIC X(10).
021800              10  LK-LA-EXAM-TITLE    PIC X(30).
021900              10  LK-LA-TEACHER-ID    PIC X(10).
022000
022100      01  LK-DASH-REQ.
022200          05  LK-DA-STUDENT-ID      PIC X(10).
022300
022400      01  LK-DASH-RESP.
022500          05  LK-DA-TOTAL-EXAMS     PIC 9(05) COMP.
022600          05  LK-DA-AVG-SCORE       PIC 9(03)V99.
022700          05  LK-DA-HIGH-SCORE      PIC 9(03).
022800          05  LK-DA-LOW-SCORE       PIC 9(03).
022900          05  LK-DA-TOTAL-ATTEMPTED PIC 9(05) COMP.
023000          05  LK-DA-ACCURACY-RATE   PIC 9(03)V99.
023100          05  LK-DA-GRADE-CNT OCCURS 6 TIMES PIC 9(05) COMP.
023200          05  LK-DA-MOST-COMMON-GRADE PIC X(03).
023300          05  LK-DA-MESSAGE         PIC X(25).
023400
023500      PROCEDURE DIVISION USING LK-OPERATION LK-CREATE-REQ
023600          LK-CREATE-RESP LK-LIST-REQ LK-LIST-RESP
023700          LK-DASH-REQ LK-DASH-RESP.
023800      0000-MAIN-START.
023900          PERFORM 1000-VALIDATE-OP-START THRU 1010-VALIDATE-OP-END.
024000          IF WS-OP-FOUND-FLAG = 'N'
024100              GO TO 0010-RETURN
024200          END-IF.
024300          EVALUATE LK-OPERATION
024400              WHEN 'CREATE'
024500                  PERFORM 4000-CREATE-EXAM-START
024600                      THRU 4010-CREATE-EXAM-END
024700              WHEN 'LISTAVAIL'
024800                  PERFORM 5000-LIST-AVAIL-START
024900                      THRU 5010-LIST-AVAIL-END
025000              WHEN 'DASHBOARD'
025100                  PERFORM 6000-DASHBOARD-START
025200                      THRU 6010-DASHBOARD-END
025300          END-EVALUATE.
025400      0010-RETURN.
025500          GOBACK.
025600
025700      1000-VALIDATE-OP-START.
025800          MOVE 'N' TO WS-OP-FOUND-FLAG.
025900          SET IDX-OP TO 1.
026000          SEARCH WS-VALID-OP
026100              AT END
026200                  CONTINUE
026300              WHEN WS-VALID-OP(IDX-OP) = LK-OPERATION
026400                  MOVE 'Y' TO WS-OP-FOUND-FLAG
026500          END-SEARCH.
026600      1010-VALIDATE-OP-END.
026700          EXIT.
026800
026900     *-----------------------------------------------------------*
027000     * OPERATION CREATE - CONSTRUCTION D'UNE FICHE EXAMEN
027100     *-----------------------------------------------------------*
027200      4000-CREATE-EXAM-START.
027300          SET WS-EXAM-SEQ UP BY 1.
027400          MOVE WS-EXAM-SEQ TO WS-EID-SEQ.
027500          MOVE WS-EXAM-ID-ALT TO LK-CR-OUT-EXAM-ID.
027600          MOVE 'Y' TO LK-CR-OUT-ACTIVE-FLAG.
027700          IF LK-CR-QUEST-COUNT > 0
027800              MOVE LK-CR-QUEST-COUNT TO LK-CR-OUT-QUEST-COUNT
027900          ELSE
028000              MOVE 0 TO LK-CR-OUT-QUEST-COUNT
028100          END-IF.
028200      4010-CREATE-EXAM-END.
028300          EXIT.
028400
028500     *-----------------------------------------------------------*
028600     * OPERATION LISTAVAIL - EXAMENS ACTIFS POUR UN ELEVE
028700     *-----------------------------------------------------------*
028800      5000-LIST-AVAIL-START.
028900          MOVE 0 TO WS-TAB-COUNTS-PAIR.
029000          MOVE 'N' TO LK-LA-FOUND-FLAG.
029100          MOVE 0 TO LK-LA-NB-EXAM.
029200          PERFORM 5100-LOAD-USER-START THRU 5110-LOAD-USER-END.
029300          PERFORM 5200-FIND-STUDENT-START THRU 5210-FIND-STUDENT-END.
029400          IF LK-LA-FOUND-FLAG = 'Y'
029500              PERFORM 5300-LOAD-EXAM-START THRU 5310-LOAD-EXAM-END
029600              PERFORM 5400-COPY-ACTIVE-START THRU 5410-COPY-ACTIVE-END
029700                  VARYING IDX-EXAM FROM 1 BY 1
029800                  UNTIL IDX-EXAM > WS-NB-EXAM
029900          END-IF.
030000      5010-LIST-AVAIL-END.
030100          EXIT.
030200
030300      5100-LOAD-USER-START.
030400          OPEN INPUT USER-FILE.
030500          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
030600          READ USER-FILE.
030700          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
030800          PERFORM 5120-LOAD-USER-REC-START
030900              THRU 5125-LOAD-USER-REC-END
031000              UNTIL WS-STAT-USERFIN.
031100          CLOSE USER-FILE.
031200          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
031300      5110-LOAD-USER-END.
031400          EXIT.
031500
031600      5120-LOAD-USER-REC-START.
031700          SET WS-NB-USER UP BY 1.
031800          MOVE USR-USER-ID TO WS-US-USER-ID(WS-NB-USER).
031900          READ USER-FILE.
032000          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
032100      5125-LOAD-USER-REC-END.
032200          EXIT.
032300
032400      5200-FIND-STUDENT-START.
032500          IF WS-NB-USER > 0
032600              SET IDX-USER TO 1
032700              SEARCH WS-USER-ENT
032800                  AT END
032900                      CONTINUE
033000                  WHEN WS-US-USER-ID(IDX-USER) = LK-LA-STUDENT-ID
033100                      MOVE 'Y' TO LK-LA-FOUND-FLAG
033200              END-SEARCH
033300          END-IF.
033400      5210-FIND-STUDENT-END.
033500          EXIT.
033600
033700      5300-LOAD-EXAM-START.
033800          OPEN INPUT EXAM-FILE.
033900          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
034000          READ EXAM-FILE.
034100          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
034200          PERFORM 5320-LOAD-EXAM-REC-START
034300              THRU 5325-LOAD-EXAM-REC-END
034400              UNTIL WS-STAT-EXAMFIN.
034500          CLOSE EXAM-FILE.
034600          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
034700      5310-LOAD-EXAM-END.
034800          EXIT.
034900
035000      5320-LOAD-EXAM-REC-START.
035100          SET WS-NB-EXAM UP BY 1.
035200          MOVE EXAM-ID          TO WS-EX-ID(WS-NB-EXAM).
035300          MOVE EXAM-TEACHER-ID  TO WS-EX-TEACHER-ID(WS-NB-EXAM).
035400          MOVE EXAM-TITLE       TO WS-EX-TITLE(WS-NB-EXAM).
035500          MOVE EXAM-ACTIVE-FLAG TO WS-EX-ACTIVE-FLAG(WS-NB-EXAM).
035600          READ EXAM-FILE.
035700          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
035800      5325-LOAD-EXAM-REC-END.
035900          EXIT.
036000
036100     *-----------------------------------------------------------*
036200     * NOTE : LE FILTRE ACADEMIQUE/NIVEAU EST VOLONTAIREMENT
036300     * DESACTIVE ICI - VOIR JOURNAL DU 12/10/2003.
036400     *-----------------------------------------------------------*
036500      5400-COPY-ACTIVE-START.
036600          IF WS-EX-ACTIVE-FLAG(IDX-EXAM) = 'Y'
036700              SET LK-LA-NB-EXAM UP BY 1
036800              MOVE WS-EX-ID(IDX-EXAM)
036900                  TO LK-LA-EXAM-ID(LK-LA-NB-EXAM)
037000              MOVE WS-EX-TITLE(IDX-EXAM)
037100                  TO LK-LA-EXAM-TITLE(LK-LA-NB-EXAM)
037200              MOVE WS-EX-TEACHER-ID(IDX-EXAM)
037300                  TO LK-LA-TEACHER-ID(LK-LA-NB-EXAM)
037400          END-IF.
037500      5410-COPY-ACTIVE-END.
037600          EXIT.
037700
037800     *-----------------------------------------------------------*
037900     * OPERATION DASHBOARD - TABLEAU DE BORD DE L'ELEVE, CALCULE
038000     * A PARTIR DE SES PROPRES ENREGISTREMENTS RESULT-FILE.
038100     *-----------------------------------------------------------*
038200      6000-DASHBOARD-START.
038300          MOVE 0 TO LK-DA-TOTAL-EXAMS.
038400          MOVE 0 TO LK-DA-AVG-SCORE.
038500          MOVE 0 TO LK-DA-HIGH-SCORE.
038600          MOVE 0 TO LK-DA-LOW-SCORE.
038700          MOVE 0 TO LK-DA-TOTAL-ATTEMPTED.
038800          MOVE 0 TO LK-DA-ACCURACY-RATE.
038900          MOVE 'N/A' TO LK-DA-MOST-COMMON-GRADE.
039000          MOVE SPACE TO LK-DA-MESSAGE.
039100          PERFORM 6100-CLEAR-TALLY-START THRU 6105-CLEAR-TALLY-END
039200              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
039300          MOVE 0   TO WS-DA-NB-EXAM.
039400          MOVE 0   TO WS-DA-SCORE-SUM.
039500          MOVE 0   TO WS-DA-CORRECT-SUM.
039600          MOVE 0   TO WS-DA-WRONG-SUM.
039700          MOVE 0   TO WS-DA-HIGH.
039800          MOVE 999 TO WS-DA-LOW.
039900          OPEN INPUT RESULT-FILE.
040000          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
040100          READ RESULT-FILE.
040200          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
040300          PERFORM 6200-SCAN-RESULT-START THRU 6210-SCAN-RESULT-END
040400              UNTIL WS-STAT-RSLTFIN.
040500          CLOSE RESULT-FILE.
040600          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
040700          IF WS-DA-NB-EXAM > 0
040800              MOVE WS-DA-NB-EXAM TO LK-DA-TOTAL-EXAMS
040900              COMPUTE LK-DA-AVG-SCORE ROUNDED =
041000                  WS-DA-SCORE-SUM / WS-DA-NB-EXAM
041100              MOVE WS-DA-HIGH TO LK-DA-HIGH-SCORE
041200              MOVE WS-DA-LOW  TO LK-DA-LOW-SCORE
041300              COMPUTE LK-DA-TOTAL-ATTEMPTED =
041400                  WS-DA-CORRECT-SUM + WS-DA-WRONG-SUM
041500              IF LK-DA-TOTAL-ATTEMPTED > 0
041600                  COMPUTE LK-DA-ACCURACY-RATE ROUNDED =
041700                      WS-DA-CORRECT-SUM * 100 / LK-DA-TOTAL-ATTEMPTED
041800              END-IF
041900              PERFORM 6300-FIND-COMMON-START THRU 6310-FIND-COMMON-END
042000              PERFORM 6400-COPY-TALLY-START THRU 6405-COPY-TALLY-END
042100                  VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6
042200          ELSE
042300              MOVE 'No exams attempted yet' TO LK-DA-MESSAGE
042400          END-IF.
042500      6010-DASHBOARD-END.
042600          EXIT.
042700
042800      6100-CLEAR-TALLY-START.
042900          MOVE 0 TO WS-DA-GRADE-CNT(IDX-GL).
043000      6105-CLEAR-TALLY-END.
043100          EXIT.
043200
043300      6200-SCAN-RESULT-START.
043400          IF RSLT-STUDENT-ID = LK-DA-STUDENT-ID
043500              SET WS-DA-NB-EXAM UP BY 1
043600              ADD RSLT-SCORE-PCT   TO WS-DA-SCORE-SUM
043700              ADD RSLT-CORRECT-CNT TO WS-DA-CORRECT-SUM
043800              ADD RSLT-WRONG-CNT   TO WS-DA-WRONG-SUM
043900              IF RSLT-SCORE-PCT > WS-DA-HIGH
044000                  MOVE RSLT-SCORE-PCT TO WS-DA-HIGH
044100              END-IF
044200              IF RSLT-SCORE-PCT < WS-DA-LOW
044300                  MOVE RSLT-SCORE-PCT TO WS-DA-LOW
044400              END-IF
044500              PERFORM 6220-GRADE-TALLY-START THRU 6230-GRADE-TALLY-END
044600          END-IF.
044700          READ RESULT-FILE.
044800          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
044900      6210-SCAN-RESULT-END.
045000          EXIT.
045100
045200      6220-GRADE-TALLY-START.
045300          SET IDX-GL TO 1.
045400          SEARCH WS-GL-CODE
045500              AT END
045600                  CONTINUE
045700              WHEN WS-GL-CODE(IDX-GL) = RSLT-LETTER-GRADE
045800                  SET WS-DA-GI TO IDX-GL
045900                  SET WS-DA-GRADE-CNT(WS-DA-GI) UP BY 1
046000          END-SEARCH.
046100      6230-GRADE-TALLY-END.
046200          EXIT.
046300
046400      6300-FIND-COMMON-START.
046500          MOVE 0 TO WS-DA-MAX-CNT.
046600          MOVE 0 TO WS-DA-MAX-IDX.
046700          PERFORM 6320-CHECK-MAX-START THRU 6330-CHECK-MAX-END
046800              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
046900          IF WS-DA-MAX-IDX > 0
047000              MOVE WS-GL-CODE(WS-DA-MAX-IDX)
047100                  TO LK-DA-MOST-COMMON-GRADE
047200          END-IF.
047300      6310-FIND-COMMON-END.
047400          EXIT.
047500
047600      6320-CHECK-MAX-START.
047700          IF WS-DA-GRADE-CNT(IDX-GL) > WS-DA-MAX-CNT
047800              MOVE WS-DA-GRADE-CNT(IDX-GL) TO WS-DA-MAX-CNT
047900              SET WS-DA-MAX-IDX TO IDX-GL
048000          END-IF.
048100      6330-CHECK-MAX-END.
048200          EXIT.
048300
048400      6400-COPY-TALLY-START.
048500          MOVE WS-DA-GRADE-CNT(IDX-GL) TO LK-DA-GRADE-CNT(IDX-GL).
048600      6405-COPY-TALLY-END.
048700          EXIT.
048800
048900     *-----------------------------------------------------------*
049000     * CONTROLE DE L'ETAT DES FICHIERS
049100     *-----------------------------------------------------------*
049200      9000-TEST-STAT-START.
049300          IF WS-STAT-USEROK OR WS-STAT-USERFIN
049400              CONTINUE
049500          ELSE
049600              DISPLAY 'EXAMADMN - ERREUR FICHIER USER-FILE : '
049700                  WS-STAT-USER
049800              GOBACK
049900          END-IF.
050000          IF WS-STAT-EXAMOK OR WS-STAT-EXAMFIN
050100              CONTINUE
050200          ELSE
050300              DISPLAY 'EXAMADMN - ERREUR FICHIER EXAM-FILE : '
050400                  WS-STAT-EXAM
050500              GOBACK
050600          END-IF.
050700          IF WS-STAT-RSLTOK OR WS-STAT-RSLTFIN
050800              CONTINUE
050900          ELSE
051000              DISPLAY 'EXAMADMN - ERREUR FICHIER RESULT-FILE : '
051100                  WS-STAT-RSLT
051200              GOBACK
051300          END-IF.
051400      9010-TEST-STAT-END.
051500          EXIT.
