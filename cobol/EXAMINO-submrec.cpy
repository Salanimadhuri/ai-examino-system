000100*=============================================================*
000200*    GESTION DU FICHIER DES COPIES ELEVES  (SUBMISSION-FILE)   *
000300*    140 car. enregistrement fixe - 1 ligne = 1 reponse        *
000400*    trie sur STUDENT-ID + EXAM-ID + QUESTION-ID               *
000500*                                                              *
000600*    auteur : M. DELCOURT                                     *
000700*    Date creation 09/03/1989                                 *
000800*=============================================================*
000900 FD  SUBMISSION-FILE
001000     RECORD CONTAINS 140 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  SUBMISSION-RECORD.
001300     05  SUBM-STUDENT-ID     PIC X(10).
001400     05  SUBM-EXAM-ID        PIC X(10).
001500     05  SUBM-QUESTION-ID    PIC X(10).
001600     05  SUBM-STUDENT-ANSWER PIC X(80).
001700     05  FILLER              PIC X(30).
