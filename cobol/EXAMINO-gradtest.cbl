000100*=============================================================*
000200*    EXAMINO - AUTO-TEST DU MOTEUR DE CORRECTION               *
000300*    Lance un jeu fixe de 10 cas de test au travers du         *
000400*    sous-programme GRADENGN et verifie que les points, le     *
000500*    taux de similitude et le commentaire obtenus restent      *
000600*    dans les bornes attendues. Produit un rapport PASS/FAIL   *
000700*    case par case et un total general en fin de listing.      *
000800*                                                              *
000900*    auteur       : P. LECLERC                                 *
001000*    installation : CENTRE DE TRAITEMENT - SERVICE SCOLARITE  *
001100*    ecrit le     : 01/10/1988                                 *
001200*    compile le   :                                            *
001300*    confidentiel : USAGE INTERNE SCOLARITE                    *
001400*=============================================================*
001500*    HISTORIQUE DES MODIFICATIONS                              *
001600*    --------------------------------------------------------  *
001700*    01/10/1988 PL  0015  Version initiale - 10 cas fixes,     *
001800*                         rapport sur le listing d'exploitation.*
001900*    14/06/1989 PL  0023  Ajout du cas "Synonymes" et du cas    *
002000*                         "Reponse vide" demandes par RF.       *
002100*    03/03/1991 MD  0038  Correction du cas "Expression         *
002200*                         mathematique" - bareme a 5 points.    *
002300*    22/11/1993 MD  0052  Ajout de la date d'execution en tete  *
002400*                         de listing (ACCEPT ... FROM DATE).    *
002500*    17/09/1995 PL  0066  Revue des libelles de cas suite a     *
002600*                         harmonisation avec GRADENGN.          *
002700*    14/11/1998 PL  0083  AN2000 - ACCEPT FROM DATE fournit      *
002800*                         encore l'annee sur 2 chiffres ;        *
002900*                         sans impact, aucun calcul de duree.   *
003000*    27/05/1999 PL  0084  AN2000 - confirmation apres tests de  *
003100*                         bascule de millesime, rien a signaler.*
003200*    03/07/2003 MD  0097  Ajout du taux de reussite (%) dans    *
003300*                         le total general, demande scolarite.  *
003400*    14/03/2011 JB  0125  Adaptation suite a la refonte de      *
003500*                         GRADENGN (retrait des FUNCTION et de  *
003600*                         CONTAINS) - bornes de test inchangees.*
003700*=============================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. GRADTEST.
004000 AUTHOR. P. LECLERC.
004100 INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
004200 DATE-WRITTEN. 01/10/1988.
004300 DATE-COMPILED.
004400 SECURITY. USAGE INTERNE SCOLARITE.
004500
004600*    PAS DE FICHIER - RAPPORT SUR LE LISTING D'EXPLOITATION,
004700*    AU FIL DE L'EAU, COMME LES AUTRES UTILITAIRES DU SERVICE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*    compteurs et temoins isoles - niveau 77 (comme le veut la
005600*    norme maison pour ce genre de zone de travail elementaire)
005700 77  WS-CALL-TOTAL          PIC 9(03)   VALUE 0.
005800 77  WS-CALL-CORRECT-FLAG   PIC X(01)   VALUE 'N'.
005900 77  WS-CASE-RESULT-TEXT    PIC X(04)   VALUE SPACE.
006000 77  WS-CASE-STATUS-FLAG    PIC X       VALUE 'N'.
006100     88  WS-CASE-IS-PASS            VALUE 'Y'.
006200     88  WS-CASE-IS-FAIL             VALUE 'N'.
006300
006400*    date d'execution, posee en tete de listing (02/03/1991)
006500 01  WS-RUN-DATE            PIC 9(06)   VALUE ZERO.
006600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
006700     05  WS-RUN-YY              PIC 99.
006800     05  WS-RUN-MM              PIC 99.
006900     05  WS-RUN-DD              PIC 99.
007000
007100*    table fixe des 10 cas de test (nom, question, reponse
007200*    attendue, reponse saisie, bareme, palier min/max de points)
007300 01  WS-CASE-TAB.
007400     05  WS-CASE-ENTRY  OCCURS 10 TIMES INDEXED BY IDX-CASE.
007500         10  WS-CASE-NAME        PIC X(20).
007600         10  WS-CASE-QUESTION    PIC X(60).
007700         10  WS-CASE-EXPECTED    PIC X(80).
007800         10  WS-CASE-STUDENT     PIC X(80).
007900         10  WS-CASE-TOTAL       PIC 9(03).
008000*        les deux bornes sont regroupees pour reperer d'un coup
008100*        d'oeil les cas a credit plein (min = max = bareme)
008200         10  WS-CASE-RANGE.
008300             15  WS-CASE-MIN         PIC 9(03).
008400             15  WS-CASE-MAX         PIC 9(03).
008500         10  WS-CASE-RANGE-ALT REDEFINES WS-CASE-RANGE.
008600             15  WS-CASE-RANGE-COMBINED PIC 9(06).
008700     05  FILLER                  PIC X(01).
008800
008900*    zone d'appel au moteur de correction (memes PIC que la
009000*    LINKAGE SECTION de GRADENGN)
009100 01  WS-CALL-QUESTION       PIC X(60)   VALUE SPACE.
009200 01  WS-CALL-EXPECTED       PIC X(80)   VALUE SPACE.
009300 01  WS-CALL-STUDENT        PIC X(80)   VALUE SPACE.
009400*    points obtenus et taux de similitude regroupes, pour un
009500*    controle rapide "les deux sont a zero" en 5100
009600 01  WS-CALL-RESULT-NUM.
009700     05  WS-CALL-MARKS           PIC 9(03)   VALUE 0.
009800     05  WS-CALL-ACCURACY        PIC 9(03)   VALUE 0.
009900 01  WS-CALL-RESULT-NUM-ALT REDEFINES WS-CALL-RESULT-NUM.
010000     05  WS-CALL-RESULT-COMBINED PIC 9(06).
010100 01  WS-CALL-FEEDBACK       PIC X(50)   VALUE SPACE.
010200
010300*    compteurs de depouillement - tous binaires, comme demande
010400*    pour les compteurs et indices de ce programme
010500 01  WS-SUMMARY-CNTS.
010600     05  WS-PASSED-CNT          PIC 9(03) COMP VALUE 0.
010700     05  WS-FAILED-CNT          PIC 9(03) COMP VALUE 0.
010800     05  WS-SUCCESS-RATE        PIC 9(03)V99 COMP VALUE 0.
010900     05  FILLER                 PIC X(01).
011000
011100 PROCEDURE DIVISION.
011200*0000-MAIN-START
011300     ACCEPT WS-RUN-DATE FROM DATE
011400     PERFORM 1000-INIT-CASES-START THRU 1010-INIT-CASES-END
011500     MOVE 0 TO WS-PASSED-CNT
011600     MOVE 0 TO WS-FAILED-CNT
011700     DISPLAY '====================================================='
011800     DISPLAY 'EXAMINO - AUTO-TEST DU MOTEUR DE CORRECTION GRADENGN'
011900     DISPLAY 'EXECUTE LE ' WS-RUN-DD '/' WS-RUN-MM '/' WS-RUN-YY
012000     DISPLAY '====================================================='
012100
012200     PERFORM 5000-RUN-CASE-START THRU 5010-RUN-CASE-END
012300        VARYING IDX-CASE FROM 1 BY 1 UNTIL IDX-CASE > 10
012400
012500     PERFORM 6000-SUMMARY-START THRU 6010-SUMMARY-END.
012600*0000-MAIN-END
012700     STOP RUN.
012800
012900*    charge les 10 cas fixes du jeu de test. Bornes reprises du
013000*    cahier de tests de la scolarite (voir historique 0015/0023).
013100 1000-INIT-CASES-START.
013200     MOVE 'Exact Match'         TO WS-CASE-NAME(1)
013300     MOVE 'What is the capital of France?' TO WS-CASE-QUESTION(1)
013400     MOVE 'Paris'                TO WS-CASE-EXPECTED(1)
013500     MOVE 'Paris'                TO WS-CASE-STUDENT(1)
013600     MOVE 10 TO WS-CASE-TOTAL(1)
013700     MOVE 10 TO WS-CASE-MIN(1)
013800     MOVE 10 TO WS-CASE-MAX(1)
013900
014000     MOVE 'Case Insensitive'     TO WS-CASE-NAME(2)
014100     MOVE 'What is the capital of France?' TO WS-CASE-QUESTION(2)
014200     MOVE 'Paris'                TO WS-CASE-EXPECTED(2)
014300     MOVE 'paris'                TO WS-CASE-STUDENT(2)
014400     MOVE 10 TO WS-CASE-TOTAL(2)
014500     MOVE  9 TO WS-CASE-MIN(2)
014600     MOVE 10 TO WS-CASE-MAX(2)
014700
014800     MOVE 'Synonyms'              TO WS-CASE-NAME(3)
014900     MOVE 'What is a large body of water?' TO WS-CASE-QUESTION(3)
015000     MOVE 'Ocean'                 TO WS-CASE-EXPECTED(3)
015100     MOVE 'Sea'                   TO WS-CASE-STUDENT(3)
015200     MOVE 10 TO WS-CASE-TOTAL(3)
015300     MOVE  7 TO WS-CASE-MIN(3)
015400     MOVE 10 TO WS-CASE-MAX(3)
015500
015600     MOVE 'Paraphrasing'          TO WS-CASE-NAME(4)
015700     MOVE 'Explain photosynthesis' TO WS-CASE-QUESTION(4)
015800     MOVE 'Plants convert sunlight into energy' TO
015900          WS-CASE-EXPECTED(4)
016000     MOVE 'Plants use sunlight to make energy' TO
016100          WS-CASE-STUDENT(4)
016200     MOVE 10 TO WS-CASE-TOTAL(4)
016300     MOVE  7 TO WS-CASE-MIN(4)
016400     MOVE 10 TO WS-CASE-MAX(4)
016500
016600     MOVE 'Partial Answer'        TO WS-CASE-NAME(5)
016700     MOVE 'List three primary colors' TO WS-CASE-QUESTION(5)
016800     MOVE 'Red, Blue, Yellow'     TO WS-CASE-EXPECTED(5)
016900     MOVE 'Red, Blue'             TO WS-CASE-STUDENT(5)
017000     MOVE 10 TO WS-CASE-TOTAL(5)
017100     MOVE  5 TO WS-CASE-MIN(5)
017200     MOVE  8 TO WS-CASE-MAX(5)
017300
017400     MOVE 'Minor Spelling Error'  TO WS-CASE-NAME(6)
017500     MOVE 'What is the largest planet?' TO WS-CASE-QUESTION(6)
017600     MOVE 'Jupiter'                TO WS-CASE-EXPECTED(6)
017700     MOVE 'Jupitor'                TO WS-CASE-STUDENT(6)
017800     MOVE 10 TO WS-CASE-TOTAL(6)
017900     MOVE  7 TO WS-CASE-MIN(6)
018000     MOVE 10 TO WS-CASE-MAX(6)
018100
018200     MOVE 'Math Expression'        TO WS-CASE-NAME(7)
018300     MOVE 'What is 2 + 2?'         TO WS-CASE-QUESTION(7)
018400     MOVE '4'                      TO WS-CASE-EXPECTED(7)
018500     MOVE 'Four'                   TO WS-CASE-STUDENT(7)
018600     MOVE  5 TO WS-CASE-TOTAL(7)
018700     MOVE  4 TO WS-CASE-MIN(7)
018800     MOVE  5 TO WS-CASE-MAX(7)
018900
019000     MOVE 'Wrong Answer'           TO WS-CASE-NAME(8)
019100     MOVE 'What is the capital of France?' TO WS-CASE-QUESTION(8)
019200     MOVE 'Paris'                  TO WS-CASE-EXPECTED(8)
019300     MOVE 'London'                 TO WS-CASE-STUDENT(8)
019400     MOVE 10 TO WS-CASE-TOTAL(8)
019500     MOVE  0 TO WS-CASE-MIN(8)
019600     MOVE  2 TO WS-CASE-MAX(8)
019700
019800     MOVE 'Empty Answer'           TO WS-CASE-NAME(9)
019900     MOVE 'What is the capital of France?' TO WS-CASE-QUESTION(9)
020000     MOVE 'Paris'                  TO WS-CASE-EXPECTED(9)
020100     MOVE SPACE                    TO WS-CASE-STUDENT(9)
020200     MOVE 10 TO WS-CASE-TOTAL(9)
020300     MOVE  0 TO WS-CASE-MIN(9)
020400     MOVE  0 TO WS-CASE-MAX(9)
020500
020600     MOVE 'Complex Answer'         TO WS-CASE-NAME(10)
020700     MOVE 'Explain the water cycle' TO WS-CASE-QUESTION(10)
020800     MOVE 'Water evaporates from oceans, forms clouds, and falls
020900-    ' as rain' TO WS-CASE-EXPECTED(10)
021000     MOVE 'Water goes up from the sea, makes clouds, then comes
021100-    ' down as precipitation' TO WS-CASE-STUDENT(10)
021200     MOVE 15 TO WS-CASE-TOTAL(10)
021300     MOVE 10 TO WS-CASE-MIN(10)
021400     MOVE 15 TO WS-CASE-MAX(10).
021500 1010-INIT-CASES-END.
021600     EXIT.
021700
021800*    appelle GRADENGN pour le cas courant, verifie le resultat et
021900*    imprime la ligne PASS/FAIL correspondante.
022000 5000-RUN-CASE-START.
022100     MOVE WS-CASE-QUESTION(IDX-CASE) TO WS-CALL-QUESTION
022200     MOVE WS-CASE-EXPECTED(IDX-CASE) TO WS-CALL-EXPECTED
022300     MOVE WS-CASE-STUDENT(IDX-CASE)  TO WS-CALL-STUDENT
022400     MOVE WS-CASE-TOTAL(IDX-CASE)    TO WS-CALL-TOTAL
022500     MOVE 0     TO WS-CALL-MARKS
022600     MOVE 0     TO WS-CALL-ACCURACY
022700     MOVE 'N'   TO WS-CALL-CORRECT-FLAG
022800     MOVE SPACE TO WS-CALL-FEEDBACK
022900
023000     CALL 'GRADENGN' USING WS-CALL-QUESTION WS-CALL-EXPECTED
023100        WS-CALL-STUDENT WS-CALL-TOTAL WS-CALL-MARKS
023200        WS-CALL-ACCURACY WS-CALL-CORRECT-FLAG WS-CALL-FEEDBACK
023300
023400     PERFORM 5100-VALIDATE-CASE-START THRU 5110-VALIDATE-CASE-END
023500
023600     IF WS-CASE-IS-PASS
023700        ADD 1 TO WS-PASSED-CNT
023800        MOVE 'PASS' TO WS-CASE-RESULT-TEXT
023900     ELSE
024000        ADD 1 TO WS-FAILED-CNT
024100        MOVE 'FAIL' TO WS-CASE-RESULT-TEXT
024200     END-IF
024300
024400     DISPLAY WS-CASE-RESULT-TEXT ' ' WS-CASE-NAME(IDX-CASE)
024500        ' - MARKS ' WS-CALL-MARKS '/' WS-CALL-TOTAL
024600        ' ACCURACY ' WS-CALL-ACCURACY '%'
024700     DISPLAY '        ' WS-CALL-FEEDBACK.
024800 5010-RUN-CASE-END.
024900     EXIT.
025000
025100*    un cas reussit si les points obtenus tombent dans la
025200*    fourchette attendue, que le taux de similitude est entre
025300*    0 et 100 et que le commentaire n'est pas vide.
025400 5100-VALIDATE-CASE-START.
025500     SET WS-CASE-IS-FAIL TO TRUE
025600     IF WS-CALL-MARKS NOT < WS-CASE-MIN(IDX-CASE)
025700        AND WS-CALL-MARKS NOT > WS-CASE-MAX(IDX-CASE)
025800        AND WS-CALL-ACCURACY NOT < 0
025900        AND WS-CALL-ACCURACY NOT > 100
026000        AND WS-CALL-FEEDBACK NOT = SPACE
026100        SET WS-CASE-IS-PASS TO TRUE
026200     END-IF.
026300 5110-VALIDATE-CASE-END.
026400     EXIT.
026500
026600*    total general et taux de reussite, en pied de listing
026700*    (demande scolarite, anomalie 0097 du 03/07/2003).
026800 6000-SUMMARY-START.
026900     COMPUTE WS-SUCCESS-RATE ROUNDED =
027000        (WS-PASSED-CNT / 10) * 100
027100     DISPLAY '====================================================='
027200     DISPLAY 'TOTAL CAS      : 10'
027300     DISPLAY 'CAS REUSSIS    : ' WS-PASSED-CNT
027400     DISPLAY 'CAS EN ECHEC   : ' WS-FAILED-CNT
027500     DISPLAY 'TAUX DE REUSSITE : ' WS-SUCCESS-RATE '%'
027600     DISPLAY '====================================================='.
027700 6010-SUMMARY-END.
027800     EXIT.
