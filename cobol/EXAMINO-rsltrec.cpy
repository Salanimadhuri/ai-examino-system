000100*=============================================================*
000200*    GESTION DU FICHIER DES RESULTATS  (RESULT-FILE)           *
000300*    200 car. enregistrement fixe - 1 ligne = 1 passage        *
000400*    d'examen par un eleve. Ecrit dans l'ordre des copies.     *
000500*                                                              *
000600*    auteur : M. DELCOURT                                     *
000700*    Date creation 13/03/1989                                 *
000800*=============================================================*
000900 FD  RESULT-FILE
001000     RECORD CONTAINS 200 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  RESULT-RECORD.
001300     05  RSLT-RESULT-ID      PIC X(12).
001400     05  RSLT-STUDENT-ID     PIC X(10).
001500     05  RSLT-EXAM-ID        PIC X(10).
001600     05  RSLT-SCORE-PCT      PIC 9(03).
001700     05  RSLT-TOTAL-QUEST    PIC 9(03).
001800     05  RSLT-CORRECT-CNT    PIC 9(03).
001900     05  RSLT-WRONG-CNT      PIC 9(03).
002000     05  RSLT-UNANSW-CNT     PIC 9(03).
002100     05  RSLT-LETTER-GRADE   PIC X(02).
002200     05  RSLT-STATUS-TEXT    PIC X(15).
002300     05  FILLER              PIC X(136).
