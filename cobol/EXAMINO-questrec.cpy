000100*=============================================================*
000200*    GESTION DU FICHIER MAITRE DES QUESTIONS (QUESTION-FILE)   *
000300*    200 car. enregistrement fixe - 1 ligne = 1 question       *
000400*    classees par EXAM-ID puis QUESTION-ID                    *
000500*                                                              *
000600*    auteur : M. DELCOURT                                     *
000700*    Date creation 06/03/1989                                 *
000800*=============================================================*
000900 FD  QUESTION-FILE
001000     RECORD CONTAINS 200 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  QUESTION-RECORD.
001300     05  QUEST-EXAM-ID       PIC X(10).
001400     05  QUEST-QUESTION-ID   PIC X(10).
001500     05  QUEST-MARKS         PIC 9(03).
001600     05  QUEST-TEXT          PIC X(60).
001700     05  QUEST-EXPECT-ANSWER PIC X(80).
001800     05  QUEST-TYPE          PIC X(10).
001900     05  FILLER              PIC X(27).
