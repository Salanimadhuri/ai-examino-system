000100*=============================================================*
000200*    GESTION DU FICHIER MAITRE DES EXAMENS  (EXAM-FILE)        *
000300*    160 car. enregistrement fixe - 1 ligne = 1 examen         *
000400*                                                              *
000500*    auteur : M. DELCOURT                                     *
000600*    Date creation 02/03/1989                                 *
000700*=============================================================*
000800 FD  EXAM-FILE
000900     RECORD CONTAINS 160 CHARACTERS
001000     RECORDING MODE IS F.
001100 01  EXAM-RECORD.
001200     05  EXAM-ID            PIC X(10).
001300     05  EXAM-TEACHER-ID     PIC X(10).
001400     05  EXAM-TITLE          PIC X(30).
001500     05  EXAM-ACAD-LEVEL     PIC X(15).
001600     05  EXAM-GRADE-LEVEL    PIC X(10).
001700     05  EXAM-DURATION-MIN   PIC 9(03).
001800     05  EXAM-ACTIVE-FLAG    PIC X(01).
001900         88  EXAM-IS-ACTIVE        VALUE 'Y'.
002000         88  EXAM-IS-INACTIVE      VALUE 'N'.
002100     05  EXAM-QUESTION-COUNT PIC 9(02).
002200     05  FILLER              PIC X(79).
