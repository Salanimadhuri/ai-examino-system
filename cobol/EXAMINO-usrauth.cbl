000100     *=============================================================*
000200     * AUTHENTIFICATION DES UTILISATEURS - SOUS-PROGRAMME APPELE
000300     * Quatre operations disponibles, selectionnees par LK-OPERATION :
000400     *    AUTHENTIC  - controle identifiant/mot de passe/role puis
000500     *                 ouverture d'une session (table en memoire).
000600     *    REGISTER   - creation d'un utilisateur (table en memoire)
000700     *                 puis ouverture d'une session comme ci-dessus.
000800     *    VALIDATE   - la session existe-t-elle, est-elle active et
000900     *                 non perimee ?
001000     *    LOGOUT     - desactivation d'une session.
001100     * Aucun fichier de sessions n'est prevu au plan des fichiers -
001200     * la table des sessions ne vit qu'en memoire, le temps du lot.
001300     *
001400     * auteur : Isabelle Marand
001500     * Date de creation : le 20/09/1994
001600     *=============================================================*
001700      IDENTIFICATION DIVISION.
001800      PROGRAM-ID. USRAUTH.
001900      AUTHOR. ISABELLE MARAND.
002000      INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
002100      DATE-WRITTEN. 20/09/1994.
002200      DATE-COMPILED.
002300      SECURITY. USAGE INTERNE SCOLARITE - DONNEES CONFIDENTIELLES.
002400
002500     *-----------------------------------------------------------*
002600     * JOURNAL DES MODIFICATIONS
002700     * 20/09/1994 IM 0092 Ecriture initiale - operations AUTHENTIC
002800     *            et REGISTER, table utilisateurs chargee une seule
002900     *            fois au premier appel du sous-programme.
003000     * 11/03/1996 AR 0095 Ajout des operations VALIDATE et LOGOUT -
003100     *            table des sessions geree en memoire, sans fichier
003200     *            dedie (absent du plan des fichiers du lot).
003300     * 14/11/1998 LP 0103 Passage an 2000 - ACCEPT ... FROM DATE
003400     *            continue de rendre une annee sur 2 positions;
003500     *            fenetrage de siecle ajoute (WS-TD-YY < 50 = 20xx,
003600     *            sinon 19xx) avant tout calcul d'expiration.
003700     * 06/01/1999 LP 0104 Verification du calcul de jours absolus
003800     *            sur les bornes 1996-2001 - conforme, pas d'autre
003900     *            correction necessaire.
004000     * 02/07/2001 GP 0113 Le mot de passe transmis doit etre compare
004100     *            tel quel, sans mise en majuscule - conforme a la
004200     *            demande du service scolarite (comparaison exacte).
004400     *            ne doit plus provoquer de rejet - seuls ces deux
004500     *            roles sont controles pour le mesappariement.
004600     * 27/09/2013 MD 0139 Alignement sur le sous-programme EXAMADMN -
004700     *            meme table de controle des operations reconnues.
004800     * 03/08/2015 CD 0143 REGISTER ne faisait vivre le compte cree
004900     *            qu'en table memoire, perdu au traitement suivant -
005000     *            USER-FILE est desormais ouvert en EXTEND et le
005100     *            nouvel enregistrement y est ecrit. Ajout au passage
005200     *            des zones USR-FULL-NAME, USR-EMAIL, USR-ACAD-LEVEL
005300     *            et USR-GRADE-LEVEL, jusqu'ici recues en LK-REG-REQ
005400     *            puis perdues, tant au chargement initial qu'a la
005500     *            creation d'un compte.
005600     *-----------------------------------------------------------*
005700
005800      ENVIRONMENT DIVISION.
005900      CONFIGURATION SECTION.
006000      SPECIAL-NAMES.
006100          C01 IS TOP-OF-FORM.
006200
006300      INPUT-OUTPUT SECTION.
006400      FILE-CONTROL.
006500          SELECT USER-FILE
006600              ASSIGN TO USERFILE
006700              ORGANIZATION IS LINE SEQUENTIAL
006800              ACCESS MODE IS SEQUENTIAL
006900              FILE STATUS IS WS-STAT-USER.
007000
007100      DATA DIVISION.
007200      FILE SECTION.
007300      COPY 'EXAMINO-userrec.cpy'.
007400
007500      WORKING-STORAGE SECTION.
007600     *-----------------------------------------------------------*
007700     * COMPTEURS ET TEMOINS ISOLES - NIVEAU 77 (NORME MAISON POUR
007800     * CE GENRE DE ZONE DE TRAVAIL ELEMENTAIRE)
007900     *-----------------------------------------------------------*
008000      77  WS-FIRST-CALL-FLAG       PIC X(01) VALUE 'Y'.
008100      77  WS-OP-FOUND-FLAG         PIC X(01) VALUE 'N'.
008200      77  WS-FOUND-USER-IDX        PIC 9(04) COMP VALUE 0.
008300      77  WS-FOUND-SESS-IDX        PIC 9(04) COMP VALUE 0.
008400
008500     *-----------------------------------------------------------*
008600     * TEMOIN D'ETAT FICHIER
008700     *-----------------------------------------------------------*
008800      01  WS-STAT-USER             PIC X(02).
008900          88  WS-STAT-USEROK           VALUE '00'.
009000          88  WS-STAT-USERFIN          VALUE '10'.
009100
009200     *-----------------------------------------------------------*
009300     * TABLE DES OPERATIONS RECONNUES (CONTROLE DE LK-OPERATION)
009400     *-----------------------------------------------------------*
009500      01  WS-VALID-OPS-LIT.
009600          05  FILLER              PIC X(10) VALUE 'AUTHENTIC '.
009700          05  FILLER              PIC X(10) VALUE 'REGISTER  '.
009800          05  FILLER              PIC X(10) VALUE 'VALIDATE  '.
009900          05  FILLER              PIC X(10) VALUE 'LOGOUT    '.
010000      01  WS-VALID-OPS-TAB REDEFINES WS-VALID-OPS-LIT.
010100          05  WS-VALID-OP OCCURS 4 TIMES PIC X(10) INDEXED BY IDX-OP.
010200
010300     *-----------------------------------------------------------*
010400     * TABLE DES UTILISATEURS EN MEMOIRE (CHARGEE UNE SEULE FOIS,
010500     * ETENDUE EN MEMOIRE PAR L'OPERATION REGISTER)
010600     *-----------------------------------------------------------*
010700      01  WS-NB-USER               PIC 9(04) COMP VALUE 0.
010800      01  WS-USER-TAB.
010900          05  WS-USER-ENT OCCURS 1 TO 1000 TIMES
011000                  DEPENDING ON WS-NB-USER
011100                  INDEXED BY IDX-USER.
011200              10  WS-US-USER-ID       PIC X(10).
011300              10  WS-US-USERNAME      PIC X(20).
011400              10  WS-US-PASSWORD      PIC X(20).
011500              10  WS-US-ROLE          PIC X(10).
011600              10  WS-US-FULL-NAME     PIC X(30).
011700              10  WS-US-EMAIL         PIC X(30).
011800              10  WS-US-ACAD-LEVEL    PIC X(15).
011900              10  WS-US-GRADE-LEVEL   PIC X(10).
012000              10  FILLER              PIC X(05).
012100      01  WS-SEARCH-USERNAME       PIC X(20).
012200
012300     *-----------------------------------------------------------*
012400     * TABLE DES SESSIONS EN MEMOIRE (AUCUN FICHIER DEDIE)
012500     *-----------------------------------------------------------*
012600      01  WS-NB-SESSION            PIC 9(04) COMP VALUE 0.
012700      01  WS-SESSION-TAB.
012800          05  WS-SESSION-ENT OCCURS 1 TO 500 TIMES
012900                  DEPENDING ON WS-NB-SESSION
013000                  INDEXED BY IDX-SESS.
013100              10  SS-SESSION-ID       PIC X(12).
013200              10  SS-USER-ID          PIC X(10).
013300              10  SS-ROLE             PIC X(10).
013400              10  SS-ACTIVE-FLAG      PIC X(01).
013500                  88  SS-IS-ACTIVE        VALUE 'Y'.
013600              10  SS-CR-ABS-DAYS      PIC 9(05).
013700              10  SS-CR-TIME          PIC 9(06).
013800              10  SS-EX-ABS-DAYS      PIC 9(05).
013900              10  SS-EX-TIME          PIC 9(06).
014000              10  FILLER              PIC X(05).
014100      01  WS-SEARCH-SESSION-ID     PIC X(12).
014200      01  WS-NEW-SESSION-ID        PIC X(12).
014300
014400     *-----------------------------------------------------------*
014500     * GENERATION DES NUMEROS D'UTILISATEUR ET DE SESSION
014600     *-----------------------------------------------------------*
014700      01  WS-USER-SEQ              PIC 9(06) COMP VALUE 0.
014800      01  WS-USER-ID-WK.
014900          05  WS-UID-PREFIX         PIC X(02) VALUE 'US'.
015000          05  WS-UID-SEQ            PIC 9(08).
015100      01  WS-USER-ID-ALT REDEFINES WS-USER-ID-WK PIC X(10).
015200      01  WS-NEW-USER-ID           PIC X(10).
015300
015400      01  WS-SESSION-SEQ           PIC 9(06) COMP VALUE 0.
015500      01  WS-SESSION-ID-WK.
015600          05  WS-SID-PREFIX         PIC X(02) VALUE 'SS'.
015700          05  WS-SID-SEQ            PIC 9(10).
015800      01  WS-SESSION-ID-ALT REDEFINES WS-SESSION-ID-WK PIC X(12).
015900
016000     *-----------------------------------------------------------*
016100     * ROUTINE MAISON DE DATE - CALCUL D'UN NUMERO DE JOUR
016200     * MONOTONE (NON UN VRAI QUANTIEME CALENDAIRE) UTILISE
016300     * UNIQUEMENT POUR COMPARER DEUX INSTANTS ENTRE EUX.
016400     *-----------------------------------------------------------*
016500      01  WS-TODAY-YMD             PIC 9(06).
016600      01  WS-TODAY-YMD-GRP REDEFINES WS-TODAY-YMD.
016700          05  WS-TD-YY              PIC 9(02).
016800          05  WS-TD-MM              PIC 9(02).
016900          05  WS-TD-DD              PIC 9(02).
017000      01  WS-TODAY-TIME            PIC 9(08).
017100      01  WS-TODAY-TIME-GRP REDEFINES WS-TODAY-TIME.
017200          05  WS-TT-HHMMSS          PIC 9(06).
017300          05  WS-TT-HH100           PIC 9(02).
017400      01  WS-CCYY                  PIC 9(04) COMP VALUE 0.
017500      01  WS-NOW-STAMP.
017600          05  WS-NOW-DAYS           PIC 9(05).
017700          05  WS-NOW-TIME           PIC 9(06).
017800
017900      01  WS-CUM-DAYS-LIT.
018000          05  FILLER              PIC 9(03) VALUE 000.
018100          05  FILLER              PIC 9(03) VALUE 031.
018200          05  FILLER              PIC 9(03) VALUE 059.
018300          05  FILLER              PIC 9(03) VALUE 090.
018400          05  FILLER              PIC 9(03) VALUE 120.
018500          05  FILLER              PIC 9(03) VALUE 151.
018600          05  FILLER              PIC 9(03) VALUE 181.
018700          05  FILLER              PIC 9(03) VALUE 212.
018800          05  FILLER              PIC 9(03) VALUE 243.
018900          05  FILLER              PIC 9(03) VALUE 273.
019000          05  FILLER              PIC 9(03) VALUE 304.
019100          05  FILLER              PIC 9(03) VALUE 334.
019200      01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-LIT.
019300          05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
019400
019500      LINKAGE SECTION.
019600      01  LK-OPERATION             PIC X(10).
019700
019800      01  LK-AUTH-REQ.
019900          05  LK-AU-USERNAME        PIC X(20).
020000          05  LK-AU-PASSWORD        PIC X(20).
020100          05  LK-AU-ROLE-REQ        PIC X(10).
020200
020300      01  LK-AUTH-RESP.
020400          05  LK-AU-SUCCESS-FLAG    PIC X(01).
020500              88  LK-AU-OK              VALUE 'Y'.
020600          05  LK-AU-SESSION-ID      PIC X(12).
020700          05  LK-AU-MESSAGE         PIC X(40).
020800
020900      01  LK-REG-REQ.
021000          05  LK-RG-USERNAME        PIC X(20).
021100          05  LK-RG-PASSWORD        PIC X(20).
021200          05  LK-RG-ROLE            PIC X(10).
021300          05  LK-RG-FULL-NAME       PIC X(30).
021400          05  LK-RG-EMAIL           PIC X(30).
021500          05  LK-RG-ACAD-LEVEL      PIC X(15).
021600          05  LK-RG-GRADE-LEVEL     PIC X(10).
021700
021800      01  LK-REG-RESP.
021900          05  LK-RG-SUCCESS-FLAG    PIC X(01).
022000              88  LK-RG-OK              VALUE 'Y'.
022100          05  LK-RG-SESSION-ID      PIC X(12).
022200          05  LK-RG-OUT-USER-ID     PIC X(10).
022300          05  LK-RG-MESSAGE         PIC X(40).
022400
022500      01  LK-VALIDATE-REQ.
022600          05  LK-VA-SESSION-ID      PIC X(12).
022700
022800      01  LK-VALIDATE-RESP.
022900          05  LK-VA-VALID-FLAG      PIC X(01).
023000              88  LK-VA-IS-VALID        VALUE 'Y'.
023100
023200      01  LK-LOGOUT-REQ.
023300          05  LK-LO-SESSION-ID      PIC X(12).
023400
023500      01  LK-LOGOUT-RESP.
023600          05  LK-LO-DONE-FLAG       PIC X(01).
023700              88  LK-LO-IS-DONE         VALUE 'Y'.
023800
023900      PROCEDURE DIVISION USING LK-OPERATION LK-AUTH-REQ LK-AUTH-RESP
024000          LK-REG-REQ LK-REG-RESP LK-VALIDATE-REQ LK-VALIDATE-RESP
024100          LK-LOGOUT-REQ LK-LOGOUT-RESP.
024200      0000-MAIN-START.
024300          IF WS-FIRST-CALL-FLAG = 'Y'
024400              PERFORM 1000-INIT-START THRU 1010-INIT-END
024500              MOVE 'N' TO WS-FIRST-CALL-FLAG
024600          END-IF.
024700          PERFORM 1100-VALIDATE-OP-START THRU 1110-VALIDATE-OP-END.
024800          IF WS-OP-FOUND-FLAG = 'N'
024900              GO TO 0010-RETURN
025000          END-IF.
025100          EVALUATE LK-OPERATION
025200              WHEN 'AUTHENTIC'
025300                  PERFORM 2000-AUTHENTICATE-START
025400                      THRU 2010-AUTHENTICATE-END
025500              WHEN 'REGISTER'
025600                  PERFORM 3000-REGISTER-START
025700                      THRU 3010-REGISTER-END
025800              WHEN 'VALIDATE'
025900                  PERFORM 4000-VALIDATE-START
026000                      THRU 4010-VALIDATE-END
026100              WHEN 'LOGOUT'
026200                  PERFORM 5000-LOGOUT-START
026300                      THRU 5010-LOGOUT-END
026400          END-EVALUATE.
026500      0010-RETURN.
026600          GOBACK.
026700
026800     *-----------------------------------------------------------*
026900     * CHARGEMENT INITIAL DE LA TABLE DES UTILISATEURS
027000     *-----------------------------------------------------------*
027100      1000-INIT-START.
027200          OPEN INPUT USER-FILE.
027300          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027400          READ USER-FILE.
027500          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027600          PERFORM 1020-LOAD-USER-REC-START
027700              THRU 1025-LOAD-USER-REC-END
027800              UNTIL WS-STAT-USERFIN.
027900          CLOSE USER-FILE.
028000          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
028100      1010-INIT-END.
028200          EXIT.
028300
028400      1020-LOAD-USER-REC-START.
028500          SET WS-NB-USER UP BY 1.
028600          MOVE USR-USER-ID     TO WS-US-USER-ID(WS-NB-USER).
028700          MOVE USR-USERNAME    TO WS-US-USERNAME(WS-NB-USER).
028800          MOVE USR-PASSWORD    TO WS-US-PASSWORD(WS-NB-USER).
028900          MOVE USR-ROLE        TO WS-US-ROLE(WS-NB-USER).
029000          MOVE USR-FULL-NAME   TO WS-US-FULL-NAME(WS-NB-USER).
029100          MOVE USR-EMAIL       TO WS-US-EMAIL(WS-NB-USER).
029200          MOVE USR-ACAD-LEVEL  TO WS-US-ACAD-LEVEL(WS-NB-USER).
029300          MOVE USR-GRADE-LEVEL TO WS-US-GRADE-LEVEL(WS-NB-USER).
029400          READ USER-FILE.
029500          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
029600      1025-LOAD-USER-REC-END.
029700          EXIT.
029800
029900      1100-VALIDATE-OP-START.
030000          MOVE 'N' TO WS-OP-FOUND-FLAG.
030100          SET IDX-OP TO 1.
030200          SEARCH WS-VALID-OP
030300              AT END
030400                  CONTINUE
030500              WHEN WS-VALID-OP(IDX-OP) = LK-OPERATION
030600                  MOVE 'Y' TO WS-OP-FOUND-FLAG
030700          END-SEARCH.
030800      1110-VALIDATE-OP-END.
030900          EXIT.
031000
031100     *-----------------------------------------------------------*
031200     * ROUTINE MAISON DE DATE - "MAINTENANT" EN JOUR MONOTONE
031300     * PLUS HEURE-MINUTE-SECONDE, FENETRAGE DE SIECLE SUR L'ANNEE
031400     * RENDUE SUR 2 POSITIONS PAR ACCEPT ... FROM DATE.
031500     *-----------------------------------------------------------*
031600      1200-CALC-NOW-START.
031700          ACCEPT WS-TODAY-YMD FROM DATE.
031800          ACCEPT WS-TODAY-TIME FROM TIME.
031900          IF WS-TD-YY < 50
032000              COMPUTE WS-CCYY = 2000 + WS-TD-YY
032100          ELSE
032200              COMPUTE WS-CCYY = 1900 + WS-TD-YY
032300          END-IF.
032400          COMPUTE WS-NOW-DAYS =
032500              (WS-CCYY - 1900) * 366
032600              + WS-CUM-DAYS(WS-TD-MM) + WS-TD-DD.
032700          MOVE WS-TT-HHMMSS TO WS-NOW-TIME.
032800      1210-CALC-NOW-END.
032900          EXIT.
033000
033100     *-----------------------------------------------------------*
033200     * OPERATION AUTHENTIC
033300     *-----------------------------------------------------------*
033400      2000-AUTHENTICATE-START.
033500          MOVE 'N' TO LK-AU-SUCCESS-FLAG.
033600          MOVE SPACE TO LK-AU-SESSION-ID.
033700          MOVE SPACE TO LK-AU-MESSAGE.
033800          MOVE LK-AU-USERNAME TO WS-SEARCH-USERNAME.
033900          PERFORM 2100-FIND-USER-START THRU 2110-FIND-USER-END.
034000          IF WS-FOUND-USER-IDX = 0
034100              MOVE 'Invalid credentials' TO LK-AU-MESSAGE
034200          ELSE
034300              IF WS-US-PASSWORD(WS-FOUND-USER-IDX)
034400                  NOT = LK-AU-PASSWORD
034500                  MOVE 'Invalid credentials' TO LK-AU-MESSAGE
034600              ELSE
034700                  IF LK-AU-ROLE-REQ = 'TEACHER' AND
034800                      WS-US-ROLE(WS-FOUND-USER-IDX) NOT = 'TEACHER'
034900                      MOVE 'Not a teacher account' TO LK-AU-MESSAGE
035000                  ELSE
035100                      IF LK-AU-ROLE-REQ = 'STUDENT' AND
035200                          WS-US-ROLE(WS-FOUND-USER-IDX) NOT = 'STUDENT'
035300                          MOVE 'Not a student account'
035400                              TO LK-AU-MESSAGE
035500                      ELSE
035600                          PERFORM 2200-CREATE-SESSION-START
035700                              THRU 2210-CREATE-SESSION-END
035800                          MOVE 'Y' TO LK-AU-SUCCESS-FLAG
035900                          MOVE WS-NEW-SESSION-ID TO LK-AU-SESSION-ID
036000                      END-IF
036100                  END-IF
036200              END-IF
036300          END-IF.
036400      2010-AUTHENTICATE-END.
036500          EXIT.
036600
036700      2100-FIND-USER-START.
036800          MOVE 0 TO WS-FOUND-USER-IDX.
036900          IF WS-NB-USER > 0
037000              SET IDX-USER TO 1
037100              SEARCH WS-USER-ENT
037200                  AT END
037300                      CONTINUE
037400                  WHEN WS-US-USERNAME(IDX-USER) = WS-SEARCH-USERNAME
037500                      SET WS-FOUND-USER-IDX TO IDX-USER
037600              END-SEARCH
037700          END-IF.
037800      2110-FIND-USER-END.
037900          EXIT.
038000
038100      2200-CREATE-SESSION-START.
038200          PERFORM 1200-CALC-NOW-START THRU 1210-CALC-NOW-END.
038300          SET WS-SESSION-SEQ UP BY 1.
038400          MOVE WS-SESSION-SEQ TO WS-SID-SEQ.
038500          SET WS-NB-SESSION UP BY 1.
038600          MOVE WS-SESSION-ID-ALT TO SS-SESSION-ID(WS-NB-SESSION).
038700          MOVE WS-US-USER-ID(WS-FOUND-USER-IDX)
038800              TO SS-USER-ID(WS-NB-SESSION).
038900          MOVE WS-US-ROLE(WS-FOUND-USER-IDX)
039000              TO SS-ROLE(WS-NB-SESSION).
039100          MOVE 'Y' TO SS-ACTIVE-FLAG(WS-NB-SESSION).
039200          MOVE WS-NOW-DAYS TO SS-CR-ABS-DAYS(WS-NB-SESSION).
039300          MOVE WS-NOW-TIME TO SS-CR-TIME(WS-NB-SESSION).
039400          COMPUTE SS-EX-ABS-DAYS(WS-NB-SESSION) = WS-NOW-DAYS + 7.
039500          MOVE WS-NOW-TIME TO SS-EX-TIME(WS-NB-SESSION).
039600          MOVE WS-SESSION-ID-ALT TO WS-NEW-SESSION-ID.
039700      2210-CREATE-SESSION-END.
039800          EXIT.
039900
040000     *-----------------------------------------------------------*
040100     * OPERATION REGISTER
040200     *-----------------------------------------------------------*
040300      3000-REGISTER-START.
040400          MOVE 'N' TO LK-RG-SUCCESS-FLAG.
040500          MOVE SPACE TO LK-RG-SESSION-ID.
040600          MOVE SPACE TO LK-RG-OUT-USER-ID.
040700          MOVE SPACE TO LK-RG-MESSAGE.
040800          MOVE LK-RG-USERNAME TO WS-SEARCH-USERNAME.
040900          PERFORM 2100-FIND-USER-START THRU 2110-FIND-USER-END.
041000          IF WS-FOUND-USER-IDX NOT = 0
041100              MOVE 'Username already exists' TO LK-RG-MESSAGE
041200          ELSE
041300              IF LK-RG-ROLE NOT = 'TEACHER' AND
041400                  LK-RG-ROLE NOT = 'STUDENT'
041500                  MOVE 'Invalid role. Must be TEACHER or STUDENT'
041600                      TO LK-RG-MESSAGE
041700              ELSE
041800                  PERFORM 3100-ADD-USER-START THRU 3110-ADD-USER-END
041900                  SET WS-FOUND-USER-IDX TO WS-NB-USER
042000                  PERFORM 2200-CREATE-SESSION-START
042100                      THRU 2210-CREATE-SESSION-END
042200                  MOVE 'Y' TO LK-RG-SUCCESS-FLAG
042300                  MOVE WS-NEW-SESSION-ID TO LK-RG-SESSION-ID
042400                  MOVE WS-NEW-USER-ID TO LK-RG-OUT-USER-ID
042500              END-IF
042600          END-IF.
042700      3010-REGISTER-END.
042800          EXIT.
042900
043000      3100-ADD-USER-START.
043100          SET WS-NB-USER UP BY 1.
043200          PERFORM 3120-GEN-USER-ID-START THRU 3130-GEN-USER-ID-END.
043300          MOVE WS-NEW-USER-ID    TO WS-US-USER-ID(WS-NB-USER).
043400          MOVE LK-RG-USERNAME    TO WS-US-USERNAME(WS-NB-USER).
043500          MOVE LK-RG-PASSWORD    TO WS-US-PASSWORD(WS-NB-USER).
043600          MOVE LK-RG-ROLE        TO WS-US-ROLE(WS-NB-USER).
043700          MOVE LK-RG-FULL-NAME   TO WS-US-FULL-NAME(WS-NB-USER).
043800          MOVE LK-RG-EMAIL       TO WS-US-EMAIL(WS-NB-USER).
043900          MOVE LK-RG-ACAD-LEVEL  TO WS-US-ACAD-LEVEL(WS-NB-USER).
044000          MOVE LK-RG-GRADE-LEVEL TO WS-US-GRADE-LEVEL(WS-NB-USER).
044100          PERFORM 3140-WRITE-USER-START THRU 3150-WRITE-USER-END.
044200      3110-ADD-USER-END.
044300          EXIT.
044400
044500      3120-GEN-USER-ID-START.
044600          SET WS-USER-SEQ UP BY 1.
044700          MOVE WS-USER-SEQ TO WS-UID-SEQ.
044800          MOVE WS-USER-ID-ALT TO WS-NEW-USER-ID.
044900      3130-GEN-USER-ID-END.
045000          EXIT.
045100
045200     *-----------------------------------------------------------*
045300     * 03/08/2015 CD 0143 - PERSISTANCE DU NOUVEL UTILISATEUR SUR
045400     * LE FICHIER MAITRE - REGISTER NE FAISAIT VIVRE LE COMPTE
045500     * QU'EN MEMOIRE POUR LA DUREE DU LOT, IL DISPARAISSAIT AU
045600     * TRAITEMENT SUIVANT. OUVERTURE EN EXTEND ET ECRITURE ICI.
045700     *-----------------------------------------------------------*
045800      3140-WRITE-USER-START.
045900          MOVE WS-NEW-USER-ID    TO USR-USER-ID.
046000          MOVE LK-RG-USERNAME    TO USR-USERNAME.
046100          MOVE LK-RG-PASSWORD    TO USR-PASSWORD.
046200          MOVE LK-RG-ROLE        TO USR-ROLE.
046300          MOVE LK-RG-FULL-NAME   TO USR-FULL-NAME.
046400          MOVE LK-RG-EMAIL       TO USR-EMAIL.
046500          MOVE LK-RG-ACAD-LEVEL  TO USR-ACAD-LEVEL.
046600          MOVE LK-RG-GRADE-LEVEL TO USR-GRADE-LEVEL.
046700          OPEN EXTEND USER-FILE.
046800          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
046900          WRITE USER-RECORD.
047000          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
047100          CLOSE USER-FILE.
047200          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
047300      3150-WRITE-USER-END.
047400          EXIT.
047500
047600     *-----------------------------------------------------------*
047700     * OPERATION VALIDATE
047800     *-----------------------------------------------------------*
047900      4000-VALIDATE-START.
048000          MOVE 'N' TO LK-VA-VALID-FLAG.
048100          MOVE LK-VA-SESSION-ID TO WS-SEARCH-SESSION-ID.
048200          PERFORM 4100-FIND-SESSION-START THRU 4110-FIND-SESSION-END.
048300          IF WS-FOUND-SESS-IDX NOT = 0
048400              IF SS-ACTIVE-FLAG(WS-FOUND-SESS-IDX) = 'Y'
048500                  PERFORM 1200-CALC-NOW-START THRU 1210-CALC-NOW-END
048600                  IF SS-EX-ABS-DAYS(WS-FOUND-SESS-IDX) > WS-NOW-DAYS
048700                      MOVE 'Y' TO LK-VA-VALID-FLAG
048800                  ELSE
048900                      IF SS-EX-ABS-DAYS(WS-FOUND-SESS-IDX)
049000                          = WS-NOW-DAYS AND
049100                          SS-EX-TIME(WS-FOUND-SESS-IDX) > WS-NOW-TIME
049200                          MOVE 'Y' TO LK-VA-VALID-FLAG
049300                      END-IF
049400                  END-IF
049500              END-IF
049600          END-IF.
049700      4010-VALIDATE-END.
049800          EXIT.
049900
050000      4100-FIND-SESSION-START.
050100          MOVE 0 TO WS-FOUND-SESS-IDX.
050200          IF WS-NB-SESSION > 0
050300              SET IDX-SESS TO 1
050400              SEARCH WS-SESSION-ENT
050500                  AT END
050600                      CONTINUE
050700                  WHEN SS-SESSION-ID(IDX-SESS) = WS-SEARCH-SESSION-ID
050800                      SET WS-FOUND-SESS-IDX TO IDX-SESS
050900              END-SEARCH
051000          END-IF.
051100      4110-FIND-SESSION-END.
051200          EXIT.
051300
051400     *-----------------------------------------------------------*
051500     * OPERATION LOGOUT
051600     *-----------------------------------------------------------*
051700      5000-LOGOUT-START.
051800          MOVE 'N' TO LK-LO-DONE-FLAG.
051900          MOVE LK-LO-SESSION-ID TO WS-SEARCH-SESSION-ID.
052000          PERFORM 4100-FIND-SESSION-START THRU 4110-FIND-SESSION-END.
052100          IF WS-FOUND-SESS-IDX NOT = 0
052200              MOVE 'N' TO SS-ACTIVE-FLAG(WS-FOUND-SESS-IDX)
052300              MOVE 'Y' TO LK-LO-DONE-FLAG
052400          END-IF.
052500      5010-LOGOUT-END.
052600          EXIT.
052700
052800     *-----------------------------------------------------------*
052900     * CONTROLE DE L'ETAT DU FICHIER
053000     *-----------------------------------------------------------*
053100      9000-TEST-STAT-START.
053200          IF WS-STAT-USEROK OR WS-STAT-USERFIN
053300              CONTINUE
053400          ELSE
053500              DISPLAY 'USRAUTH - ERREUR FICHIER USER-FILE : '
053600                  WS-STAT-USER
053700              GOBACK
053800          END-IF.
053900      9010-TEST-STAT-END.
054000          EXIT.
