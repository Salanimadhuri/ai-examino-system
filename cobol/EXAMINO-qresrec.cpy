000100*=============================================================*
000200*    GESTION DU FICHIER DU DETAIL DES REPONSES (QRESULT-FILE)  *
000300*    160 car. enregistrement fixe - 1 ligne = 1 reponse notee  *
000400*                                                              *
000500*    auteur : M. DELCOURT                                     *
000600*    Date creation 16/03/1989                                 *
000700*=============================================================*
000800 FD  QRESULT-FILE
000900     RECORD CONTAINS 160 CHARACTERS
001000     RECORDING MODE IS F.
001100 01  QRESULT-RECORD.
001200     05  QRES-STUDENT-ID     PIC X(10).
001300     05  QRES-EXAM-ID        PIC X(10).
001400     05  QRES-QUESTION-ID    PIC X(10).
001500     05  QRES-MARKS-OBT      PIC 9(03).
001600     05  QRES-TOTAL-MARKS    PIC 9(03).
001700     05  QRES-CORRECT-FLAG   PIC X(01).
001800         88  QRES-IS-CORRECT       VALUE 'Y'.
001900     05  QRES-ACCURACY-PCT   PIC 9(03).
002000     05  QRES-FEEDBACK-TEXT  PIC X(50).
002100     05  FILLER              PIC X(70).
