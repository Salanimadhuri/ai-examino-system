000100*=============================================================*
000200*    GESTION DU FICHIER MAITRE DES UTILISATEURS (USER-FILE)    *
000300*    150 car. enregistrement fixe - 1 ligne = 1 utilisateur    *
000400*                                                              *
000500*    auteur : M. DELCOURT                                     *
000600*    Date creation 20/03/1989                                 *
000700*=============================================================*
000800 FD  USER-FILE
000900     RECORD CONTAINS 150 CHARACTERS
001000     RECORDING MODE IS F.
001100 01  USER-RECORD.
001200     05  USR-USER-ID         PIC X(10).
001300     05  USR-USERNAME        PIC X(20).
001400     05  USR-PASSWORD        PIC X(20).
001500     05  USR-ROLE            PIC X(10).
001600         88  USR-IS-TEACHER        VALUE 'TEACHER'.
001700         88  USR-IS-STUDENT        VALUE 'STUDENT'.
001800     05  USR-FULL-NAME       PIC X(30).
001900     05  USR-EMAIL           PIC X(30).
002000     05  USR-ACAD-LEVEL      PIC X(15).
002100     05  USR-GRADE-LEVEL     PIC X(10).
002200     05  FILLER              PIC X(05).
