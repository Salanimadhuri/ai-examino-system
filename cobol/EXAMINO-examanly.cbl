000100     *=============================================================*
000200     * EDITION DU RAPPORT D'ANALYSE DES EXAMENS - ANALYTICS-REPORT
000300     * Chargement du fichier maitre des examens (EXAM-FILE) et du
000400     * fichier des resultats (RESULT-FILE) en tables, calcul des
000500     * statistiques par examen (moyenne, mini, maxi, taux de
000600     * reussite, repartition des notes, repartition par tranche de
000700     * score) puis des statistiques par enseignant (bilan de classe),
000800     * edition du bilan sur ANALYTICS-REPORT (132 car.).
000900     *
001000     * auteur : A. ROUSSEAU
001100     * Date de creation : le 05/03/1991
001200     *=============================================================*
001300      IDENTIFICATION DIVISION.
001400      PROGRAM-ID. EXAMANLY.
001500      AUTHOR. A. ROUSSEAU.
001600      INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
001700      DATE-WRITTEN. 05/03/1991.
001800      DATE-COMPILED.
001900      SECURITY. USAGE INTERNE SCOLARITE.
002000
002100     *-----------------------------------------------------------*
002200     * JOURNAL DES MODIFICATIONS
002300     * 05/03/1991 AR 0052 Ecriture initiale - bilan par examen a
002400     *            partir du fichier des resultats.
002500     * 11/09/1992 GP 0067 Ajout de la repartition des notes par
002600     *            tranche de score (90-100, 80-89, ... moins de 50)
002700     *            demandee par le service scolarite.
002800     * 02/02/1994 GP 0075 Ajout du bilan de classe par enseignant -
002900     *            moyenne generale et taux de reussite tous examens
003000     *            confondus.
003100     * 30/06/1995 AR 0084 Le nombre d'eleves distincts par enseignant
003200     *            ne doit compter chaque eleve qu'une seule fois,
003300     *            meme s'il a passe plusieurs examens du meme prof.
003400     * 14/11/1998 LP 0103 Passage an 2000 - compteurs de lot et
003500     *            indices de table repasses en PIC 9(05)/9(07) COMP;
003600     *            aucun champ date dans les fichiers repris.
003700     * 06/01/1999 LP 0104 Controle complementaire an 2000 - neant,
003800     *            confirme par revue du cahier des charges.
003900     * 17/05/2002 MD 0121 Un examen sans aucun resultat doit figurer
004000     *            au rapport avec la mention "No submissions yet"
004100     *            plutot que d'etre omis.
004200     * 21/09/2001 MD 0119 Ajout du comptage des enregistrements de
004300     *            detail (QRESULT-FILE) dans les totaux de fin de
004400     *            rapport, a la demande du service scolarite.
004500     * 08/07/2005 JB 0134 Ajout de la moyenne par examen dans le
004600     *            bilan de classe par enseignant.
004700     * 14/03/2011 JB 0126 Adaptation suite a la refonte de GRADENGN -
004800     *            sans impact sur le present programme, revue de
004900     *            coherence des libelles de note effectuee.
005000     *-----------------------------------------------------------*
005100
005200      ENVIRONMENT DIVISION.
005300      CONFIGURATION SECTION.
005400      SPECIAL-NAMES.
005500          C01 IS TOP-OF-FORM.
005600
005700      INPUT-OUTPUT SECTION.
005800      FILE-CONTROL.
005900          SELECT EXAM-FILE
006000              ASSIGN TO EXAMFILE
006100              ORGANIZATION IS LINE SEQUENTIAL
006200              ACCESS MODE IS SEQUENTIAL
006300              FILE STATUS IS WS-STAT-EXAM.
006400
006500          SELECT RESULT-FILE
006600              ASSIGN TO RESULTFILE
006700              ORGANIZATION IS LINE SEQUENTIAL
006800              ACCESS MODE IS SEQUENTIAL
006900              FILE STATUS IS WS-STAT-RSLT.
007000
007100          SELECT QRESULT-FILE
007200              ASSIGN TO QRESULTFILE
007300              ORGANIZATION IS LINE SEQUENTIAL
007400              ACCESS MODE IS SEQUENTIAL
007500              FILE STATUS IS WS-STAT-QRES.
007600
007700          SELECT ANALYTICS-REPORT
007800              ASSIGN TO ANALYTFILE
007900              ORGANIZATION IS LINE SEQUENTIAL
008000              ACCESS MODE IS SEQUENTIAL
008100              FILE STATUS IS WS-STAT-RPT.
008200
008300      DATA DIVISION.
008400      FILE SECTION.
008500      COPY 'EXAMINO-examrec.cpy'.
008600
008700      COPY 'EXAMINO-rsltrec.cpy'.
008800
008900      COPY 'EXAMINO-qresrec.cpy'.
009000
009100      FD  ANALYTICS-REPORT
009200          RECORD CONTAINS 132 CHARACTERS
009300          RECORDING MODE IS F.
009400      01  ANALYTICS-LINE          PIC X(132).
009500
009600      WORKING-STORAGE SECTION.
009700     *-----------------------------------------------------------*
009800     * COMPTEURS ET TEMOINS ISOLES - NIVEAU 77 (NORME MAISON POUR
009900     * CE GENRE DE ZONE DE TRAVAIL ELEMENTAIRE)
010000     *-----------------------------------------------------------*
010100      77  WS-TEACH-IDX             PIC 9(03) COMP VALUE 0.
010200      77  WS-DEDUP-FOUND-FLAG      PIC X(01) VALUE 'N'.
010300      77  WS-GRADE-IDX             PIC 9(02) COMP VALUE 0.
010400      77  WS-BAND-IDX              PIC 9(02) COMP VALUE 0.
010500      77  WS-BX                    PIC 9(02) COMP VALUE 0.
010600
010700     *-----------------------------------------------------------*
010800     * TEMOINS D'ETAT FICHIER
010900     *-----------------------------------------------------------*
011000      01  WS-STAT-EXAM            PIC X(02).
011100          88  WS-STAT-EXAMOK          VALUE '00'.
011200          88  WS-STAT-EXAMFIN         VALUE '10'.
011300      01  WS-STAT-RSLT            PIC X(02).
011400          88  WS-STAT-RSLTOK          VALUE '00'.
011500          88  WS-STAT-RSLTFIN         VALUE '10'.
011600      01  WS-STAT-QRES            PIC X(02).
011700          88  WS-STAT-QRESOK          VALUE '00'.
011800          88  WS-STAT-QRESFIN         VALUE '10'.
011900      01  WS-STAT-RPT             PIC X(02).
012000          88  WS-STAT-RPTOK           VALUE '00'.
012100
012200     *-----------------------------------------------------------*
012300     * TABLE DES EXAMENS ET DE LEURS STATISTIQUES
012400     *-----------------------------------------------------------*
012500      01  WS-NB-EXAM              PIC 9(03) COMP VALUE 0.
012600      01  WS-EXAM-TAB.
012700          05  WS-EXAM-ENT OCCURS 1 TO 200 TIMES
012800                  DEPENDING ON WS-NB-EXAM
012900                  INDEXED BY IDX-EXAM.
013000              10  EX-ID               PIC X(10).
013100              10  EX-TEACHER-ID       PIC X(10).
013200              10  EX-TITLE            PIC X(30).
013300              10  EX-SUBM-CNT         PIC 9(05) COMP VALUE 0.
013400              10  EX-SCORE-SUM        PIC 9(07) COMP VALUE 0.
013500              10  EX-HIGH             PIC 9(03) VALUE 0.
013600              10  EX-LOW              PIC 9(03) VALUE 0.
013700              10  EX-PASS-CNT         PIC 9(05) COMP VALUE 0.
013800              10  EX-GRADE-CNT OCCURS 6 TIMES PIC 9(05) COMP.
013900              10  EX-BAND-CNT  OCCURS 6 TIMES PIC 9(05) COMP.
014000              10  EX-RANGE-BEG        PIC 9(05) COMP VALUE 0.
014100              10  EX-RANGE-END        PIC 9(05) COMP VALUE 0.
014200              10  FILLER              PIC X(05).
014300
014400     *-----------------------------------------------------------*
014500     * TABLE DES RESULTATS (TRIEE PAR NUM-EXAMEN POUR LE BILAN)
014600     *-----------------------------------------------------------*
014700      01  WS-NB-RESULT             PIC 9(05) COMP VALUE 0.
014800      01  WS-RESULT-TAB.
014900          05  WS-RESULT-ENT OCCURS 1 TO 3000 TIMES
015000                  DEPENDING ON WS-NB-RESULT
015100                  INDEXED BY IDX-RESULT.
015200              10  RS-STUDENT-ID       PIC X(10).
015300              10  RS-EXAM-ID          PIC X(10).
015400              10  RS-SCORE-PCT        PIC 9(03).
015500              10  RS-GRADE            PIC X(02).
015600              10  FILLER              PIC X(05).
015700
015800     *-----------------------------------------------------------*
015900     * TABLE DES ENSEIGNANTS (BILAN DE CLASSE)
016000     *-----------------------------------------------------------*
016100      01  WS-NB-TEACHER            PIC 9(03) COMP VALUE 0.
016200      01  WS-TEACHER-TAB.
016300          05  WS-TEACHER-ENT OCCURS 1 TO 100 TIMES
016400                  DEPENDING ON WS-NB-TEACHER
016500                  INDEXED BY IDX-TEACH.
016600              10  TC-TEACHER-ID       PIC X(10).
016700              10  TC-EXAM-CNT         PIC 9(03) COMP VALUE 0.
016800              10  TC-SUBM-CNT         PIC 9(05) COMP VALUE 0.
016900              10  TC-SCORE-SUM        PIC 9(07) COMP VALUE 0.
017000              10  TC-PASS-CNT         PIC 9(05) COMP VALUE 0.
017100              10  TC-GRADE-CNT OCCURS 6 TIMES PIC 9(05) COMP.
017200              10  TC-STUDENT-CNT      PIC 9(05) COMP VALUE 0.
017300              10  FILLER              PIC X(10).
017400
017500     *-----------------------------------------------------------*
017600     * TABLE DE DEDOUBLONNAGE DES ELEVES (PAR ENSEIGNANT)
017700     *-----------------------------------------------------------*
017800      01  WS-NB-STUD-DEDUP         PIC 9(05) COMP VALUE 0.
017900      01  WS-STUD-DEDUP-TAB.
018000          05  WS-DEDUP-ENT OCCURS 1 TO 500 TIMES
018100                  DEPENDING ON WS-NB-STUD-DEDUP
018200                  INDEXED BY IDX-SDUP.
018300              10  SD-STUDENT-ID       PIC X(10).
018400
018500     *-----------------------------------------------------------*
018600     * TABLES DE LIBELLES CONSTANTS (NOTES ET TRANCHES DE SCORE)
018700     *-----------------------------------------------------------*
018800      01  WS-GRADE-LABELS-LIT.
018900          05  FILLER              PIC X(02) VALUE 'A+'.
019000          05  FILLER              PIC X(02) VALUE 'A '.
019100          05  FILLER              PIC X(02) VALUE 'B '.
019200          05  FILLER              PIC X(02) VALUE 'C '.
019300          05  FILLER              PIC X(02) VALUE 'D '.
019400          05  FILLER              PIC X(02) VALUE 'F '.
019500      01  WS-GRADE-LABELS REDEFINES WS-GRADE-LABELS-LIT.
019600          05  WS-GL-CODE OCCURS 6 TIMES PIC X(02) INDEXED BY IDX-GL.
019700
019800      01  WS-BAND-LOW-LIT.
019900          05  FILLER              PIC 9(03) VALUE 90.
020000          05  FILLER              PIC 9(03) VALUE 80.
020100          05  FILLER              PIC 9(03) VALUE 70.
020200          05  FILLER              PIC 9(03) VALUE 60.
020300          05  FILLER              PIC 9(03) VALUE 50.
020400          05  FILLER              PIC 9(03) VALUE 0.
020500      01  WS-BAND-LOW-TAB REDEFINES WS-BAND-LOW-LIT.
020600          05  WS-BAND-LOW OCCURS 6 TIMES PIC 9(03).
020700
020800      01  WS-BAND-LABELS-LIT.
020900          05  FILLER              PIC X(08) VALUE '90-100  '.
021000          05  FILLER              PIC X(08) VALUE '80-89   '.
021100          05  FILLER              PIC X(08) VALUE '70-79   '.
021200          05  FILLER              PIC X(08) VALUE '60-69   '.
021300          05  FILLER              PIC X(08) VALUE '50-59   '.
021400          05  FILLER              PIC X(08) VALUE 'BELOW 50'.
021500      01  WS-BAND-LABELS-TAB REDEFINES WS-BAND-LABELS-LIT.
021600          05  WS-BAND-LABEL OCCURS 6 TIMES PIC X(08).
021700
021800     *-----------------------------------------------------------*
021900     * ZONES DE TRAVAIL DIVERSES
022000     *-----------------------------------------------------------*
022100      01  WS-AVG-WK                PIC 9(03)V99 VALUE 0.
022200      01  WS-PASSRATE-WK           PIC 9(03)V99 VALUE 0.
022300      01  WS-BANDPCT-WK            PIC 9(03)V99 VALUE 0.
022400      01  WS-AVG-ED                PIC ZZ9.99.
022500      01  WS-PASSRATE-ED           PIC ZZ9.99.
022600      01  WS-BANDPCT-ED            PIC ZZ9.99.
022700      01  WS-CNT-ED                PIC ZZZZ9.
022800      01  WS-HIGH-ED               PIC ZZ9.
022900      01  WS-LOW-ED                PIC ZZ9.
023000      01  WS-TOT-DETAILS           PIC 9(06) COMP VALUE 0.
023100      01  WS-RPT-LINE              PIC X(132) VALUE SPACE.
023200      01  WS-RUN-DATE.
023300          05  WS-RD-YY             PIC 9(02).
023400          05  WS-RD-MM             PIC 9(02).
023500          05  WS-RD-DD             PIC 9(02).
023600      01  WS-RUN-DATE-ED           PIC X(08) VALUE SPACE.
023700
023800      PROCEDURE DIVISION.
023900      0000-MAIN-START.
024000          PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
024100          PERFORM 2000-LOAD-EXAM-START THRU 2010-LOAD-EXAM-END.
024200          PERFORM 2100-LOAD-RESULT-START THRU 2110-LOAD-RESULT-END.
024300          PERFORM 2200-SORT-RESULT-START THRU 2210-SORT-RESULT-END.
024400          PERFORM 2300-COUNT-QRES-START THRU 2310-COUNT-QRES-END.
024500          OPEN OUTPUT ANALYTICS-REPORT.
024600          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
024700          PERFORM 7000-WRITE-HEADING-START THRU 7010-WRITE-HEADING-END.
024800          PERFORM 5000-EXAM-SECTION-START THRU 5010-EXAM-SECTION-END.
024900          PERFORM 6000-TEACHER-SECTION-START
025000              THRU 6010-TEACHER-SECTION-END.
025100          PERFORM 8000-WRITE-TOTALS-START THRU 8010-WRITE-TOTALS-END.
025200          CLOSE ANALYTICS-REPORT.
025300          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
025400          GO TO 0010-STOP-PRG.
025500
025600      0010-STOP-PRG.
025700          STOP RUN.
025800
025900      1000-INITIALIZE-START.
026000          MOVE 0 TO WS-NB-EXAM.
026100          MOVE 0 TO WS-NB-RESULT.
026200          MOVE 0 TO WS-NB-TEACHER.
026300          MOVE 0 TO WS-TOT-DETAILS.
026400      1010-INITIALIZE-END.
026500          EXIT.
026600
026700     *-----------------------------------------------------------*
026800     * CHARGEMENT DU FICHIER MAITRE DES EXAMENS EN TABLE
026900     *-----------------------------------------------------------*
027000      2000-LOAD-EXAM-START.
027100          OPEN INPUT EXAM-FILE.
027200          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027300          READ EXAM-FILE.
027400          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027500          PERFORM 2050-LOAD-EXAM-REC-START THRU 2055-LOAD-EXAM-REC-END
027600              UNTIL WS-STAT-EXAMFIN.
027700          CLOSE EXAM-FILE.
027800          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027900      2010-LOAD-EXAM-END.
028000          EXIT.
028100
028200      2050-LOAD-EXAM-REC-START.
028300          SET WS-NB-EXAM UP BY 1.
028400          MOVE EXAM-ID          TO EX-ID(WS-NB-EXAM).
028500          MOVE EXAM-TEACHER-ID  TO EX-TEACHER-ID(WS-NB-EXAM).
028600          MOVE EXAM-TITLE       TO EX-TITLE(WS-NB-EXAM).
028700          READ EXAM-FILE.
028800          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
028900      2055-LOAD-EXAM-REC-END.
029000          EXIT.
029100
029200     *-----------------------------------------------------------*
029300     * CHARGEMENT DU FICHIER DES RESULTATS EN TABLE
029400     *-----------------------------------------------------------*
029500      2100-LOAD-RESULT-START.
029600          OPEN INPUT RESULT-FILE.
029700          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
029800          READ RESULT-FILE.
029900          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
030000          PERFORM 2150-LOAD-RESULT-REC-START
030100              THRU 2155-LOAD-RESULT-REC-END
030200              UNTIL WS-STAT-RSLTFIN.
030300          CLOSE RESULT-FILE.
030400          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
030500      2110-LOAD-RESULT-END.
030600          EXIT.
030700
030800      2150-LOAD-RESULT-REC-START.
030900          SET WS-NB-RESULT UP BY 1.
031000          MOVE RSLT-STUDENT-ID  TO RS-STUDENT-ID(WS-NB-RESULT).
031100          MOVE RSLT-EXAM-ID     TO RS-EXAM-ID(WS-NB-RESULT).
031200          MOVE RSLT-SCORE-PCT   TO RS-SCORE-PCT(WS-NB-RESULT).
031300          MOVE RSLT-LETTER-GRADE TO RS-GRADE(WS-NB-RESULT).
031400          READ RESULT-FILE.
031500          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
031600      2155-LOAD-RESULT-REC-END.
031700          EXIT.
031800
031900     *-----------------------------------------------------------*
032000     * TRI DE LA TABLE DES RESULTATS PAR NUMERO D'EXAMEN, POUR
032100     * PERMETTRE LE PARCOURS PAR PAQUET AU BILAN PAR EXAMEN
032200     *-----------------------------------------------------------*
032300      2200-SORT-RESULT-START.
032400          IF WS-NB-RESULT > 0
032500              SORT WS-RESULT-ENT ASCENDING KEY RS-EXAM-ID
032600          END-IF.
032700      2210-SORT-RESULT-END.
032800          EXIT.
032900
033000     *-----------------------------------------------------------*
033100     * COMPTAGE DES DETAILS DE REPONSE (QRESULT-FILE) POUR LES
033200     * TOTAUX DE FIN DE RAPPORT
033300     *-----------------------------------------------------------*
033400      2300-COUNT-QRES-START.
033500          OPEN INPUT QRESULT-FILE.
033600          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
033700          READ QRESULT-FILE.
033800          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
033900          PERFORM 2350-COUNT-QRES-REC-START
034000              THRU 2355-COUNT-QRES-REC-END
034100              UNTIL WS-STAT-QRESFIN.
034200          CLOSE QRESULT-FILE.
034300          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
034400      2310-COUNT-QRES-END.
034500          EXIT.
034600
034700      2350-COUNT-QRES-REC-START.
034800          SET WS-TOT-DETAILS UP BY 1.
034900          READ QRESULT-FILE.
035000          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
035100      2355-COUNT-QRES-REC-END.
035200          EXIT.
035300
035400     *-----------------------------------------------------------*
035500     * BILAN PAR EXAMEN
035600     *-----------------------------------------------------------*
035700      5000-EXAM-SECTION-START.
035800          PERFORM 5100-EXAM-STATS-START THRU 5110-EXAM-STATS-END
035900              VARYING IDX-EXAM FROM 1 BY 1
036000              UNTIL IDX-EXAM > WS-NB-EXAM.
036100          PERFORM 5200-WRITE-EXAM-START THRU 5210-WRITE-EXAM-END
036200              VARYING IDX-EXAM FROM 1 BY 1
036300              UNTIL IDX-EXAM > WS-NB-EXAM.
036400      5010-EXAM-SECTION-END.
036500          EXIT.
036600
036700      5100-EXAM-STATS-START.
036800          MOVE 0   TO EX-SUBM-CNT(IDX-EXAM).
036900          MOVE 0   TO EX-SCORE-SUM(IDX-EXAM).
037000          MOVE 0   TO EX-HIGH(IDX-EXAM).
037100          MOVE 999 TO EX-LOW(IDX-EXAM).
037200          MOVE 0   TO EX-PASS-CNT(IDX-EXAM).
037300          MOVE 0   TO EX-RANGE-BEG(IDX-EXAM).
037400          MOVE 0   TO EX-RANGE-END(IDX-EXAM).
037500          PERFORM 5105-CLEAR-EXAM-TALLY-START
037600              THRU 5106-CLEAR-EXAM-TALLY-END
037700              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
037800          IF WS-NB-RESULT > 0
037900              SET IDX-RESULT TO 1
038000              SEARCH WS-RESULT-ENT
038100                  AT END
038200                      CONTINUE
038300                  WHEN RS-EXAM-ID(IDX-RESULT) = EX-ID(IDX-EXAM)
038400                      SET EX-RANGE-BEG(IDX-EXAM) TO IDX-RESULT
038500              END-SEARCH
038600          END-IF.
038700          IF EX-RANGE-BEG(IDX-EXAM) > 0
038800              MOVE EX-RANGE-BEG(IDX-EXAM) TO EX-RANGE-END(IDX-EXAM)
038900              PERFORM 5120-ACCUM-RESULT-START
039000                  THRU 5125-ACCUM-RESULT-END
039100                  VARYING IDX-RESULT FROM EX-RANGE-BEG(IDX-EXAM) BY 1
039200                  UNTIL IDX-RESULT > WS-NB-RESULT
039300                  OR RS-EXAM-ID(IDX-RESULT) NOT = EX-ID(IDX-EXAM)
039400          END-IF.
039500      5110-EXAM-STATS-END.
039600          EXIT.
039700
039800      5105-CLEAR-EXAM-TALLY-START.
039900          MOVE 0 TO EX-GRADE-CNT(IDX-EXAM, IDX-GL).
040000          MOVE 0 TO EX-BAND-CNT(IDX-EXAM, IDX-GL).
040100      5106-CLEAR-EXAM-TALLY-END.
040200          EXIT.
040300
040400      5120-ACCUM-RESULT-START.
040500          SET EX-SUBM-CNT(IDX-EXAM) UP BY 1.
040600          ADD RS-SCORE-PCT(IDX-RESULT) TO EX-SCORE-SUM(IDX-EXAM).
040700          IF RS-SCORE-PCT(IDX-RESULT) > EX-HIGH(IDX-EXAM)
040800              MOVE RS-SCORE-PCT(IDX-RESULT) TO EX-HIGH(IDX-EXAM)
040900          END-IF.
041000          IF RS-SCORE-PCT(IDX-RESULT) < EX-LOW(IDX-EXAM)
041100              MOVE RS-SCORE-PCT(IDX-RESULT) TO EX-LOW(IDX-EXAM)
041200          END-IF.
041300          IF RS-SCORE-PCT(IDX-RESULT) NOT < 50
041400              SET EX-PASS-CNT(IDX-EXAM) UP BY 1
041500          END-IF.
041600          PERFORM 5130-GRADE-TALLY-START THRU 5135-GRADE-TALLY-END.
041700          PERFORM 5150-BAND-ASSIGN-START THRU 5155-BAND-ASSIGN-END.
041800          MOVE IDX-RESULT TO EX-RANGE-END(IDX-EXAM).
041900      5125-ACCUM-RESULT-END.
042000          EXIT.
042100
042200      5130-GRADE-TALLY-START.
042300          SET IDX-GL TO 1.
042400          MOVE 0 TO WS-GRADE-IDX.
042500          SEARCH WS-GL-CODE
042600              AT END
042700                  CONTINUE
042800              WHEN WS-GL-CODE(IDX-GL) = RS-GRADE(IDX-RESULT)
042900                  SET WS-GRADE-IDX TO IDX-GL
043000          END-SEARCH.
043100          IF WS-GRADE-IDX > 0
043200              SET EX-GRADE-CNT(IDX-EXAM, WS-GRADE-IDX) UP BY 1
043300          END-IF.
043400      5135-GRADE-TALLY-END.
043500          EXIT.
043600
043700      5150-BAND-ASSIGN-START.
043800          MOVE 0 TO WS-BAND-IDX.
043900          PERFORM 5160-BAND-CHECK-START THRU 5165-BAND-CHECK-END
044000              VARYING WS-BX FROM 1 BY 1
044100              UNTIL WS-BX > 6 OR WS-BAND-IDX > 0.
044200          IF WS-BAND-IDX > 0
044300              SET EX-BAND-CNT(IDX-EXAM, WS-BAND-IDX) UP BY 1
044400          END-IF.
044500      5155-BAND-ASSIGN-END.
044600          EXIT.
044700
044800      5160-BAND-CHECK-START.
044900          IF RS-SCORE-PCT(IDX-RESULT) NOT < WS-BAND-LOW(WS-BX)
045000              MOVE WS-BX TO WS-BAND-IDX
045100          END-IF.
045200      5165-BAND-CHECK-END.
045300          EXIT.
045400
045500      5200-WRITE-EXAM-START.
045600          MOVE SPACE TO WS-RPT-LINE.
045700          IF EX-SUBM-CNT(IDX-EXAM) = 0
045800              STRING 'EXAM ' EX-ID(IDX-EXAM) SPACE EX-TITLE(IDX-EXAM)
045900                  ' - No submissions yet'
046000                  DELIMITED BY SIZE INTO WS-RPT-LINE
046100              PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END
046200              GO TO 5210-WRITE-EXAM-END
046300          END-IF.
046400          STRING 'EXAM ' EX-ID(IDX-EXAM) SPACE EX-TITLE(IDX-EXAM)
046500              DELIMITED BY SIZE INTO WS-RPT-LINE.
046600          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
046700          COMPUTE WS-AVG-WK ROUNDED =
046800              EX-SCORE-SUM(IDX-EXAM) / EX-SUBM-CNT(IDX-EXAM).
046900          COMPUTE WS-PASSRATE-WK ROUNDED =
047000              EX-PASS-CNT(IDX-EXAM) * 100 / EX-SUBM-CNT(IDX-EXAM).
047100          MOVE EX-SUBM-CNT(IDX-EXAM) TO WS-CNT-ED.
047200          MOVE WS-AVG-WK             TO WS-AVG-ED.
047300          MOVE EX-HIGH(IDX-EXAM)     TO WS-HIGH-ED.
047400          MOVE EX-LOW(IDX-EXAM)      TO WS-LOW-ED.
047500          MOVE WS-PASSRATE-WK        TO WS-PASSRATE-ED.
047600          MOVE SPACE TO WS-RPT-LINE.
047700          STRING '   SOUMISSIONS: ' WS-CNT-ED
047800              '  MOYENNE: ' WS-AVG-ED
047900              '  MAXI: ' WS-HIGH-ED
048000              '  MINI: ' WS-LOW-ED
048100              '  TAUX REUSSITE: ' WS-PASSRATE-ED ' PCT'
048200              DELIMITED BY SIZE INTO WS-RPT-LINE.
048300          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
048400          PERFORM 5220-WRITE-GRADE-LINE-START
048500              THRU 5225-WRITE-GRADE-LINE-END
048600              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
048700          PERFORM 5230-WRITE-BAND-LINE-START
048800              THRU 5235-WRITE-BAND-LINE-END
048900              VARYING WS-BX FROM 1 BY 1 UNTIL WS-BX > 6.
049000      5210-WRITE-EXAM-END.
049100          EXIT.
049200
049300      5220-WRITE-GRADE-LINE-START.
049400          MOVE EX-GRADE-CNT(IDX-EXAM, IDX-GL) TO WS-CNT-ED.
049500          MOVE SPACE TO WS-RPT-LINE.
049600          STRING '      NOTE ' WS-GL-CODE(IDX-GL) ' : ' WS-CNT-ED
049700              DELIMITED BY SIZE INTO WS-RPT-LINE.
049800          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
049900      5225-WRITE-GRADE-LINE-END.
050000          EXIT.
050100
050200      5230-WRITE-BAND-LINE-START.
050300          IF EX-SUBM-CNT(IDX-EXAM) = 0
050400              MOVE 0 TO WS-BANDPCT-WK
050500          ELSE
050600              COMPUTE WS-BANDPCT-WK ROUNDED =
050700                  EX-BAND-CNT(IDX-EXAM, WS-BX) * 100
050800                  / EX-SUBM-CNT(IDX-EXAM)
050900          END-IF.
051000          MOVE WS-BANDPCT-WK TO WS-BANDPCT-ED.
051100          MOVE SPACE TO WS-RPT-LINE.
051200          STRING '      TRANCHE ' WS-BAND-LABEL(WS-BX) ' : '
051300              WS-BANDPCT-ED ' PCT'
051400              DELIMITED BY SIZE INTO WS-RPT-LINE.
051500          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
051600      5235-WRITE-BAND-LINE-END.
051700          EXIT.
051800
051900     *-----------------------------------------------------------*
052000     * BILAN DE CLASSE PAR ENSEIGNANT
052100     *-----------------------------------------------------------*
052200      6000-TEACHER-SECTION-START.
052300          MOVE 0 TO WS-NB-TEACHER.
052400          PERFORM 6050-PROCESS-EXAM-FOR-TEACH-START
052500              THRU 6055-PROCESS-EXAM-FOR-TEACH-END
052600              VARYING IDX-EXAM FROM 1 BY 1
052700              UNTIL IDX-EXAM > WS-NB-EXAM.
052800          IF WS-NB-TEACHER = 0
052900              MOVE SPACE TO WS-RPT-LINE
053000              STRING 'No student submissions yet'
053100                  DELIMITED BY SIZE INTO WS-RPT-LINE
053200              PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END
053300          ELSE
053400              PERFORM 6200-DEDUP-STUDENTS-START
053500                  THRU 6210-DEDUP-STUDENTS-END
053600                  VARYING IDX-TEACH FROM 1 BY 1
053700                  UNTIL IDX-TEACH > WS-NB-TEACHER
053800              PERFORM 6300-WRITE-TEACHER-START
053900                  THRU 6310-WRITE-TEACHER-END
054000                  VARYING IDX-TEACH FROM 1 BY 1
054100                  UNTIL IDX-TEACH > WS-NB-TEACHER
054200          END-IF.
054300      6010-TEACHER-SECTION-END.
054400          EXIT.
054500
054600      6050-PROCESS-EXAM-FOR-TEACH-START.
054700          MOVE 0 TO WS-TEACH-IDX.
054800          IF WS-NB-TEACHER > 0
054900              SET IDX-TEACH TO 1
055000              SEARCH WS-TEACHER-ENT
055100                  AT END
055200                      CONTINUE
055300                  WHEN TC-TEACHER-ID(IDX-TEACH)
055400                          = EX-TEACHER-ID(IDX-EXAM)
055500                      SET WS-TEACH-IDX TO IDX-TEACH
055600              END-SEARCH
055700          END-IF.
055800          IF WS-TEACH-IDX = 0
055900              PERFORM 6120-ADD-TEACHER-START THRU 6125-ADD-TEACHER-END
056000          END-IF.
056100          PERFORM 6130-ACCUM-TEACHER-START THRU 6135-ACCUM-TEACHER-END.
056200      6055-PROCESS-EXAM-FOR-TEACH-END.
056300          EXIT.
056400
056500      6120-ADD-TEACHER-START.
056600          SET WS-NB-TEACHER UP BY 1.
056700          SET WS-TEACH-IDX TO WS-NB-TEACHER.
056800          MOVE EX-TEACHER-ID(IDX-EXAM) TO TC-TEACHER-ID(WS-TEACH-IDX).
056900          MOVE 0 TO TC-EXAM-CNT(WS-TEACH-IDX).
057000          MOVE 0 TO TC-SUBM-CNT(WS-TEACH-IDX).
057100          MOVE 0 TO TC-SCORE-SUM(WS-TEACH-IDX).
057200          MOVE 0 TO TC-PASS-CNT(WS-TEACH-IDX).
057300          MOVE 0 TO TC-STUDENT-CNT(WS-TEACH-IDX).
057400          PERFORM 6140-CLEAR-TEACH-GRADE-START
057500              THRU 6145-CLEAR-TEACH-GRADE-END
057600              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
057700      6125-ADD-TEACHER-END.
057800          EXIT.
057900
058000      6140-CLEAR-TEACH-GRADE-START.
058100          MOVE 0 TO TC-GRADE-CNT(WS-TEACH-IDX, IDX-GL).
058200      6145-CLEAR-TEACH-GRADE-END.
058300          EXIT.
058400
058500      6130-ACCUM-TEACHER-START.
058600          SET TC-EXAM-CNT(WS-TEACH-IDX) UP BY 1.
058700          ADD EX-SUBM-CNT(IDX-EXAM)  TO TC-SUBM-CNT(WS-TEACH-IDX).
058800          ADD EX-SCORE-SUM(IDX-EXAM) TO TC-SCORE-SUM(WS-TEACH-IDX).
058900          ADD EX-PASS-CNT(IDX-EXAM)  TO TC-PASS-CNT(WS-TEACH-IDX).
059000          PERFORM 6150-ACCUM-TEACH-GRADE-START
059100              THRU 6155-ACCUM-TEACH-GRADE-END
059200              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
059300      6135-ACCUM-TEACHER-END.
059400          EXIT.
059500
059600      6150-ACCUM-TEACH-GRADE-START.
059700          ADD EX-GRADE-CNT(IDX-EXAM, IDX-GL)
059800              TO TC-GRADE-CNT(WS-TEACH-IDX, IDX-GL).
059900      6155-ACCUM-TEACH-GRADE-END.
060000          EXIT.
060100
060200      6200-DEDUP-STUDENTS-START.
060300          MOVE 0 TO WS-NB-STUD-DEDUP.
060400          PERFORM 6220-SCAN-TEACH-EXAM-START
060500              THRU 6225-SCAN-TEACH-EXAM-END
060600              VARYING IDX-EXAM FROM 1 BY 1
060700              UNTIL IDX-EXAM > WS-NB-EXAM.
060800          MOVE WS-NB-STUD-DEDUP TO TC-STUDENT-CNT(IDX-TEACH).
060900      6210-DEDUP-STUDENTS-END.
061000          EXIT.
061100
061200      6220-SCAN-TEACH-EXAM-START.
061300          IF EX-TEACHER-ID(IDX-EXAM) = TC-TEACHER-ID(IDX-TEACH)
061400              AND EX-RANGE-BEG(IDX-EXAM) > 0
061500              PERFORM 6240-ADD-DEDUP-START THRU 6245-ADD-DEDUP-END
061600                  VARYING IDX-RESULT FROM EX-RANGE-BEG(IDX-EXAM) BY 1
061700                  UNTIL IDX-RESULT > EX-RANGE-END(IDX-EXAM)
061800          END-IF.
061900      6225-SCAN-TEACH-EXAM-END.
062000          EXIT.
062100
062200      6240-ADD-DEDUP-START.
062300          MOVE 'N' TO WS-DEDUP-FOUND-FLAG.
062400          IF WS-NB-STUD-DEDUP > 0
062500              SET IDX-SDUP TO 1
062600              SEARCH WS-DEDUP-ENT
062700                  AT END
062800                      CONTINUE
062900                  WHEN SD-STUDENT-ID(IDX-SDUP)
063000                          = RS-STUDENT-ID(IDX-RESULT)
063100                      MOVE 'Y' TO WS-DEDUP-FOUND-FLAG
063200              END-SEARCH
063300          END-IF.
063400          IF WS-DEDUP-FOUND-FLAG = 'N'
063500              SET WS-NB-STUD-DEDUP UP BY 1
063600              MOVE RS-STUDENT-ID(IDX-RESULT)
063700                  TO SD-STUDENT-ID(WS-NB-STUD-DEDUP)
063800          END-IF.
063900      6245-ADD-DEDUP-END.
064000          EXIT.
064100
064200      6300-WRITE-TEACHER-START.
064300          MOVE SPACE TO WS-RPT-LINE.
064400          STRING 'TEACHER ' TC-TEACHER-ID(IDX-TEACH)
064500              DELIMITED BY SIZE INTO WS-RPT-LINE.
064600          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
064700          IF TC-SUBM-CNT(IDX-TEACH) = 0
064800              MOVE SPACE TO WS-RPT-LINE
064900              STRING '   No student submissions yet'
065000                  DELIMITED BY SIZE INTO WS-RPT-LINE
065100              PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END
065200              GO TO 6310-WRITE-TEACHER-END
065300          END-IF.
065400          COMPUTE WS-AVG-WK ROUNDED =
065500              TC-SCORE-SUM(IDX-TEACH) / TC-SUBM-CNT(IDX-TEACH).
065600          COMPUTE WS-PASSRATE-WK ROUNDED =
065700              TC-PASS-CNT(IDX-TEACH) * 100 / TC-SUBM-CNT(IDX-TEACH).
065800          MOVE TC-EXAM-CNT(IDX-TEACH) TO WS-CNT-ED.
065900          MOVE WS-AVG-WK              TO WS-AVG-ED.
066000          MOVE WS-PASSRATE-WK         TO WS-PASSRATE-ED.
066100          MOVE SPACE TO WS-RPT-LINE.
066200          STRING '   EXAMENS: ' WS-CNT-ED
066300              DELIMITED BY SIZE INTO WS-RPT-LINE.
066400          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
066500          MOVE TC-STUDENT-CNT(IDX-TEACH) TO WS-CNT-ED.
066600          MOVE SPACE TO WS-RPT-LINE.
066700          STRING '   ELEVES DISTINCTS: ' WS-CNT-ED
066800              DELIMITED BY SIZE INTO WS-RPT-LINE.
066900          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
067000          MOVE TC-SUBM-CNT(IDX-TEACH) TO WS-CNT-ED.
067100          MOVE SPACE TO WS-RPT-LINE.
067200          STRING '   SOUMISSIONS: ' WS-CNT-ED
067300              '  MOYENNE: ' WS-AVG-ED
067400              '  TAUX REUSSITE: ' WS-PASSRATE-ED ' PCT'
067500              DELIMITED BY SIZE INTO WS-RPT-LINE.
067600          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
067700          PERFORM 6330-WRITE-TEACH-EXAM-AVG-START
067800              THRU 6335-WRITE-TEACH-EXAM-AVG-END
067900              VARYING IDX-EXAM FROM 1 BY 1
068000              UNTIL IDX-EXAM > WS-NB-EXAM.
068100          PERFORM 6320-WRITE-TEACH-GRADE-START
068200              THRU 6325-WRITE-TEACH-GRADE-END
068300              VARYING IDX-GL FROM 1 BY 1 UNTIL IDX-GL > 6.
068400      6310-WRITE-TEACHER-END.
068500          EXIT.
068600
068700      6320-WRITE-TEACH-GRADE-START.
068800          MOVE TC-GRADE-CNT(IDX-TEACH, IDX-GL) TO WS-CNT-ED.
068900          MOVE SPACE TO WS-RPT-LINE.
069000          STRING '      NOTE ' WS-GL-CODE(IDX-GL) ' : ' WS-CNT-ED
069100              DELIMITED BY SIZE INTO WS-RPT-LINE.
069200          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
069300      6325-WRITE-TEACH-GRADE-END.
069400          EXIT.
069500
069600      6330-WRITE-TEACH-EXAM-AVG-START.
069700          IF EX-TEACHER-ID(IDX-EXAM) = TC-TEACHER-ID(IDX-TEACH)
069800              AND EX-SUBM-CNT(IDX-EXAM) > 0
069900              COMPUTE WS-AVG-WK ROUNDED =
070000                  EX-SCORE-SUM(IDX-EXAM) / EX-SUBM-CNT(IDX-EXAM)
070100              MOVE WS-AVG-WK TO WS-AVG-ED
070200              MOVE SPACE TO WS-RPT-LINE
070300              STRING '      EXAM ' EX-ID(IDX-EXAM) ' MOYENNE: '
070400                  WS-AVG-ED
070500                  DELIMITED BY SIZE INTO WS-RPT-LINE
070600              PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END
070700          END-IF.
070800      6335-WRITE-TEACH-EXAM-AVG-END.
070900          EXIT.
071000
071100     *-----------------------------------------------------------*
071200     * ENTETE ET UTILITAIRE D'ECRITURE DES LIGNES DU RAPPORT
071300     *-----------------------------------------------------------*
071400      7000-WRITE-HEADING-START.
071500          MOVE ALL '=' TO WS-RPT-LINE.
071600          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
071700          MOVE SPACE TO WS-RPT-LINE.
071800          STRING '   EXAMINO - RAPPORT D''ANALYSE DES RESULTATS'
071900              DELIMITED BY SIZE INTO WS-RPT-LINE.
072000          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
072100          ACCEPT WS-RUN-DATE FROM DATE.
072200          STRING WS-RD-DD '/' WS-RD-MM '/' WS-RD-YY
072300              DELIMITED BY SIZE INTO WS-RUN-DATE-ED.
072400          MOVE SPACE TO WS-RPT-LINE.
072500          STRING '   DATE DU TRAITEMENT : ' WS-RUN-DATE-ED
072600              DELIMITED BY SIZE INTO WS-RPT-LINE.
072700          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
072800          MOVE ALL '=' TO WS-RPT-LINE.
072900          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
073000      7010-WRITE-HEADING-END.
073100          EXIT.
073200
073300      7100-WRITE-LINE-START.
073400          MOVE WS-RPT-LINE TO ANALYTICS-LINE.
073500          WRITE ANALYTICS-LINE.
073600          PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
073700      7110-WRITE-LINE-END.
073800          EXIT.
073900
074000     *-----------------------------------------------------------*
074100     * TOTAUX DE FIN DE RAPPORT
074200     *-----------------------------------------------------------*
074300      8000-WRITE-TOTALS-START.
074400          MOVE ALL '=' TO WS-RPT-LINE.
074500          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
074600          MOVE WS-NB-RESULT TO WS-CNT-ED.
074700          MOVE SPACE TO WS-RPT-LINE.
074800          STRING '   TOTAUX : PASSAGES NOTES ' WS-CNT-ED
074900              DELIMITED BY SIZE INTO WS-RPT-LINE.
075000          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
075100          MOVE WS-TOT-DETAILS TO WS-CNT-ED.
075200          MOVE SPACE TO WS-RPT-LINE.
075300          STRING '   DETAILS DE REPONSE ECRITS ' WS-CNT-ED
075400              DELIMITED BY SIZE INTO WS-RPT-LINE.
075500          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
075600          MOVE WS-NB-RESULT TO WS-CNT-ED.
075700          MOVE SPACE TO WS-RPT-LINE.
075800          STRING '   RESULTATS ECRITS ' WS-CNT-ED
075900              DELIMITED BY SIZE INTO WS-RPT-LINE.
076000          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
076100          MOVE ALL '=' TO WS-RPT-LINE.
076200          PERFORM 7100-WRITE-LINE-START THRU 7110-WRITE-LINE-END.
076300      8010-WRITE-TOTALS-END.
076400          EXIT.
076500
076600     *-----------------------------------------------------------*
076700     * CONTROLE DE L'ETAT DES FICHIERS (COMMUN A TOUS LES ACCES)
076800     *-----------------------------------------------------------*
076900      9000-TEST-STAT-START.
077000          IF WS-STAT-EXAMOK OR WS-STAT-EXAMFIN
077100              CONTINUE
077200          ELSE
077300              DISPLAY 'EXAMANLY - ERREUR FICHIER EXAM-FILE : '
077400                  WS-STAT-EXAM
077500              GO TO 0010-STOP-PRG
077600          END-IF.
077700          IF WS-STAT-RSLTOK OR WS-STAT-RSLTFIN
077800              CONTINUE
077900          ELSE
078000              DISPLAY 'EXAMANLY - ERREUR FICHIER RESULT-FILE : '
078100                  WS-STAT-RSLT
078200              GO TO 0010-STOP-PRG
078300          END-IF.
078400          IF WS-STAT-QRESOK OR WS-STAT-QRESFIN
078500              CONTINUE
078600          ELSE
078700              DISPLAY 'EXAMANLY - ERREUR FICHIER QRESULT-FILE : '
078800                  WS-STAT-QRES
078900              GO TO 0010-STOP-PRG
079000          END-IF.
079100          IF WS-STAT-RPTOK
079200              CONTINUE
079300          ELSE
079400              DISPLAY 'EXAMANLY - ERREUR FICHIER ANALYTICS-REPORT : '
079500                  WS-STAT-RPT
079600              GO TO 0010-STOP-PRG
079700          END-IF.
079800      9010-TEST-STAT-END.
079900          EXIT.
