000100*=============================================================*
000200*    EXAMINO - MOTEUR DE CORRECTION D'UNE REPONSE             *
000300*    Sous-programme appele par le lot de correction des       *
000400*    copies (EXAMGRDB) et par le lot d'auto-test (GRADTEST).  *
000500*    Compare la reponse de l'eleve a la reponse attendue et   *
000600*    calcule les points obtenus, le taux de similitude et un  *
000700*    commentaire de correction.                               *
000800*                                                              *
000900*    auteur       : R. FONTAINE                                *
001000*    installation : CENTRE DE TRAITEMENT - SERVICE SCOLARITE  *
001100*    ecrit le     : 16/03/1987                                 *
001200*    compile le   :                                            *
001300*    confidentiel : USAGE INTERNE SCOLARITE                    *
001400*=============================================================*
001500*    HISTORIQUE DES MODIFICATIONS                              *
001600*    --------------------------------------------------------  *
001700*    16/03/1987 RF  0001  Version initiale du moteur de        *
001800*                         correction, note exacte uniquement.  *
001900*    02/09/1988 RF  0014  Ajout de la similitude par mot et    *
002000*                         des paliers de credit partiel.       *
002100*    21/01/1989 RF  0022  Ajout de la distance de Levenshtein  *
002200*                         pour les mots et les reponses        *
002300*                         courtes.                              *
002400*    11/06/1990 MD  0031  Correction de l'arrondi des points   *
002500*                         (arrondi au plus proche demande par  *
002600*                         la scolarite, pas de troncature).    *
002700*    04/02/1992 RF  0045  Ajout du controle de la note de      *
002800*                         bareme nulle ou negative.             *
002900*    19/10/1994 MD  0058  Revue du libelle des commentaires    *
003000*                         de correction suite a demande des    *
003100*                         professeurs.                          *
003200*    08/03/1996 PL  0071  Nettoyage divers, pas de changement  *
003300*                         de regle de calcul.                  *
003400*    14/11/1998 PL  0083  AN2000 - aucun champ date dans ce     *
003500*                         sous-programme, verification faite   *
003600*                         sans impact.                          *
003700*    27/05/1999 PL  0084  AN2000 - confirmation apres tests de *
003800*                         bascule de millesime, rien a signaler.*
003900*    03/07/2003 MD  0097  Ajout de la similitude de longueur    *
004000*                         dans le calcul de similitude globale. *
004100*    22/09/2009 JB  0112  Plafonnement de la similitude a 100   *
004200*                         et plancher a 0 (demande audit).      *
004300*    14/03/2011 JB  0125  Retrait des FUNCTION intrinseques     *
004400*                         (TRIM/LOWER-CASE/LENGTH) et du mot-cle*
004500*                         CONTAINS, non supportes par le        *
004600*                         compilateur du site de secours ;      *
004700*                         remplaces par des routines maison      *
004800*                         (6000/6300) et par des PERFORM THRU.   *
004900*    19/06/2015 CD  0131  Le decoupage en mots (4100) ne portait *
005000*                         que sur 20 des 40 emplacements de la   *
005100*                         table - une reponse depassant 20 mots  *
005200*                         perdait les suivants pour le calcul de *
005300*                         similitude ; UNSTRING etendu aux 40     *
005400*                         emplacements declares, cote attendu et *
005500*                         cote eleve.                             *
005600*=============================================================*
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. GRADENGN.
005900 AUTHOR. R. FONTAINE.
006000 INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
006100 DATE-WRITTEN. 16/03/1987.
006200 DATE-COMPILED.
006300 SECURITY. USAGE INTERNE SCOLARITE.
006400
006500*    PAS DE FICHIER DANS CE PROGRAMME - CALCUL PUR, APPELE PAR
006600*    CALL DEPUIS LES LOTS DE CORRECTION ET D'AUTO-TEST.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CLASS NUM-CLASS IS '0' THRU '9'.
007100
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*    compteurs et longueurs isoles - niveau 77 (norme maison pour
007500*    ce genre de zone de travail elementaire)
007600 77  WS-EXP-LEN             PIC 99   COMP VALUE 0.
007700 77  WS-STU-LEN             PIC 99   COMP VALUE 0.
007800 77  WS-EXP-WORD-LEN        PIC 99   COMP VALUE 0.
007900 77  WS-STU-WORD-LEN        PIC 99   COMP VALUE 0.
008000 77  WS-EXP-MATCH-CNT       PIC 99   COMP VALUE 0.
008100
008200*    indicateurs de validation et de resultat intermediaire
008300 01  WS-FLAG-GROUP.
008400     05  WS-VALID-FLAG          PIC X       VALUE 'Y'.
008500         88  WS-INPUT-VALID              VALUE 'Y'.
008600         88  WS-INPUT-INVALID            VALUE 'N'.
008700     05  WS-EXACT-FLAG          PIC X       VALUE 'N'.
008800         88  WS-IS-EXACT-MATCH            VALUE 'Y'.
008900     05  WS-WORD-MATCHED-FLAG   PIC X       VALUE 'N'.
009000         88  WS-WORD-IS-MATCHED           VALUE 'Y'.
009100*    vue regroupee des trois indicateurs, pour une remise a blanc
009200*    en une seule instruction en tete de paragraphe si besoin
009300 01  WS-FLAG-GROUP-ALT REDEFINES WS-FLAG-GROUP.
009400     05  WS-FLAG-ALL            PIC X(03).
009500
009600*    zones de travail pour la comparaison insensible a la casse
009700 01  WS-EXP-TRIM            PIC X(80)   VALUE SPACE.
009800 01  WS-STU-TRIM            PIC X(80)   VALUE SPACE.
009900
010000*    routine maison de trim + minuscules (remplace les anciennes
010100*    FUNCTION TRIM/LOWER-CASE, retirees en 2011 - voir historique)
010200 01  WS-UTIL-WORK.
010300     05  WS-UTIL-IN             PIC X(80)   VALUE SPACE.
010400     05  WS-UTIL-OUT            PIC X(80)   VALUE SPACE.
010500     05  WS-UTIL-LEN            PIC 99   COMP VALUE 0.
010600     05  WS-UTIL-FIRST          PIC 99   COMP VALUE 0.
010700     05  WS-UTIL-LAST           PIC 99   COMP VALUE 0.
010800     05  WS-UTIL-SCAN           PIC 99   COMP VALUE 0.
010900
011000*    routine maison de recherche d'une sous-chaine (remplace
011100*    l'ancien mot-cle CONTAINS, retire en 2011)
011200 01  WS-FIND-WORK.
011300     05  WS-FIND-HAY            PIC X(80)   VALUE SPACE.
011400     05  WS-FIND-HAY-LEN        PIC 99   COMP VALUE 0.
011500     05  WS-FIND-NEEDLE         PIC X(80)   VALUE SPACE.
011600     05  WS-FIND-NEEDLE-LEN     PIC 99   COMP VALUE 0.
011700     05  WS-FIND-POS            PIC 99   COMP VALUE 0.
011800     05  WS-FIND-FLAG           PIC X       VALUE 'N'.
011900         88  WS-FIND-IS-FOUND            VALUE 'Y'.
012000         88  WS-FIND-NOT-FOUND           VALUE 'N'.
012100
012200*    decoupage en mots de la reponse attendue et de la reponse
012300*    de l'eleve (pour le calcul de la similitude par mot)
012400 01  WS-EXP-WORD-TAB.
012500     05  WS-EXP-WORD-CNT    PIC 99   COMP VALUE 0.
012600     05  WS-EXP-WORD        PIC X(80)
012700                             OCCURS 40 TIMES
012800                             INDEXED BY IDX-EXP-WORD.
012900
013000 01  WS-STU-WORD-TAB.
013100     05  WS-STU-WORD-CNT    PIC 99   COMP VALUE 0.
013200     05  WS-STU-WORD        PIC X(80)
013300                             OCCURS 40 TIMES
013400                             INDEXED BY IDX-STU-WORD.
013500
013600*    mot courant de chaque cote, une fois passe par la routine
013700*    maison de trim + minuscules (6000)
013800 01  WS-EXP-WORD-TRIM       PIC X(80)   VALUE SPACE.
013900 01  WS-STU-WORD-TRIM       PIC X(80)   VALUE SPACE.
014000
014100*    resultats intermediaires de similitude (0-100, puis fraction)
014200 01  WS-WORD-SIM-PCT        PIC 9(03)V99 COMP VALUE 0.
014300 01  WS-LEN-SIM-PCT         PIC 9(03)V99 COMP VALUE 0.
014400 01  WS-CHAR-SIM-PCT        PIC 9(03)V99 COMP VALUE 0.
014500 01  WS-GLOBAL-SIM          PIC 9(03)V99 COMP VALUE 0.
014600 01  WS-LEN-DIFF            PIC S9(03) COMP VALUE 0.
014700 01  WS-LEN-MAX             PIC 9(03) COMP VALUE 0.
014800
014900*    table de travail de la distance de Levenshtein (mot a mot ou
015000*    reponse a reponse quand les deux tiennent en 80 caracteres)
015100 01  WS-LEV-STR1            PIC X(80)   VALUE SPACE.
015200 01  WS-LEV-STR2            PIC X(80)   VALUE SPACE.
015300*    les deux longueurs sont regroupees pour permettre un controle
015400*    rapide des deux reponses vides par une seule comparaison
015500 01  WS-LEV-LEN-PAIR.
015600     05  WS-LEV-LEN1            PIC 99   COMP VALUE 0.
015700     05  WS-LEV-LEN2            PIC 99   COMP VALUE 0.
015800 01  WS-LEV-LEN-PAIR-ALT REDEFINES WS-LEV-LEN-PAIR.
015900     05  WS-LEV-LEN-COMBINED    PIC 9(04) COMP.
016000 01  WS-LEV-DISTANCE        PIC 999  COMP VALUE 0.
016100 01  WS-LEV-I               PIC 99   COMP VALUE 0.
016200 01  WS-LEV-J               PIC 99   COMP VALUE 0.
016300 01  WS-LEV-COST            PIC 99   COMP VALUE 0.
016400 01  WS-LEV-DEL             PIC 999  COMP VALUE 0.
016500 01  WS-LEV-INS             PIC 999  COMP VALUE 0.
016600 01  WS-LEV-SUB             PIC 999  COMP VALUE 0.
016700 01  WS-LEV-MIN             PIC 999  COMP VALUE 0.
016800 01  WS-LEV-FLAT-IDX        PIC 9(04) COMP VALUE 0.
016900 01  WS-LEV-TAB.
017000     05  WS-LEV-ROW  OCCURS 81 TIMES.
017100         10  WS-LEV-CELL PIC 999 COMP OCCURS 81 TIMES.
017200*    vue a plat de la table, pour la remettre a zero en un seul
017300*    balayage en tete de 4400 (la table est en WORKING-STORAGE et
017400*    resterait chargee d'un appel au suivant sans cette remise a
017500*    zero, d'ou l'anomalie 0125 du 14/03/2011)
017600 01  WS-LEV-TAB-FLAT REDEFINES WS-LEV-TAB.
017700     05  WS-LEV-FLAT-CELL PIC 999 COMP OCCURS 6561 TIMES.
017800
017900*    bareme applique au palier retenu
018000 01  WS-TIER-RATE           PIC 9V99    VALUE 0.
018100 01  WS-EARNED-DEC          PIC 9(03)V99 COMP VALUE 0.
018200
018300 LINKAGE SECTION.
018400 01  WS-QUESTION-TEXT       PIC X(60).
018500 01  WS-EXPECTED-ANSWER     PIC X(80).
018600 01  WS-STUDENT-ANSWER      PIC X(80).
018700 01  WS-TOTAL-MARKS         PIC 9(03).
018800 01  WS-MARKS-EARNED        PIC 9(03).
018900 01  WS-ACCURACY-PCT        PIC 9(03).
019000 01  WS-CORRECT-FLAG        PIC X(01).
019100 01  WS-FEEDBACK-TEXT       PIC X(50).
019200
019300 PROCEDURE DIVISION USING WS-QUESTION-TEXT WS-EXPECTED-ANSWER
019400                           WS-STUDENT-ANSWER WS-TOTAL-MARKS
019500                           WS-MARKS-EARNED WS-ACCURACY-PCT
019600                           WS-CORRECT-FLAG WS-FEEDBACK-TEXT.
019700*0000-MAIN-START
019800     MOVE 0          TO WS-MARKS-EARNED
019900     MOVE 0          TO WS-ACCURACY-PCT
020000     MOVE 'N'        TO WS-CORRECT-FLAG
020100     MOVE SPACE      TO WS-FEEDBACK-TEXT
020200     SET WS-INPUT-VALID   TO TRUE
020300     SET WS-IS-EXACT-MATCH TO FALSE
020400
020500     PERFORM 1000-VALIDATE-START THRU 1010-VALIDATE-END
020600
020700     IF WS-INPUT-VALID
020800        PERFORM 2000-EXACT-MATCH-START THRU 2010-EXACT-MATCH-END
020900        IF WS-IS-EXACT-MATCH
021000           MOVE WS-TOTAL-MARKS TO WS-MARKS-EARNED
021100           MOVE 100             TO WS-ACCURACY-PCT
021200           MOVE 'Y'             TO WS-CORRECT-FLAG
021300           MOVE 'Exact match - Full marks' TO WS-FEEDBACK-TEXT
021400        ELSE
021500           PERFORM 3000-GRADE-START THRU 3010-GRADE-END
021600        END-IF
021700     END-IF.
021800*0000-MAIN-END
021900     GOBACK.
022000
022100*    verifie les quatre conditions d'entree invalides, dans l'ordre
022200*    demande par la scolarite. A la premiere anomalie, on sort avec
022300*    0 point et le libelle d'erreur correspondant.
022400 1000-VALIDATE-START.
022500     IF WS-QUESTION-TEXT = SPACE
022600        SET WS-INPUT-INVALID TO TRUE
022700        MOVE 'Invalid question' TO WS-FEEDBACK-TEXT
022800     ELSE IF WS-EXPECTED-ANSWER = SPACE
022900        SET WS-INPUT-INVALID TO TRUE
023000        MOVE 'No expected answer provided' TO WS-FEEDBACK-TEXT
023100     ELSE IF WS-STUDENT-ANSWER = SPACE
023200        SET WS-INPUT-INVALID TO TRUE
023300        MOVE 'No answer provided' TO WS-FEEDBACK-TEXT
023400     ELSE IF WS-TOTAL-MARKS = ZERO
023500        SET WS-INPUT-INVALID TO TRUE
023600        MOVE 'Invalid marking scheme' TO WS-FEEDBACK-TEXT
023700     END-IF.
023800 1010-VALIDATE-END.
023900     EXIT.
024000
024100*    comparaison insensible a la casse, apres suppression des
024200*    espaces de tete et de fin, des deux reponses. Les longueurs
024300*    utiles WS-EXP-LEN/WS-STU-LEN sont posees ici et reutilisees
024400*    plus loin par 4200/4300, sans repasser par un comptage.
024500 2000-EXACT-MATCH-START.
024600     MOVE WS-EXPECTED-ANSWER TO WS-UTIL-IN
024700     PERFORM 6000-TRIM-LOWER-START THRU 6010-TRIM-LOWER-END
024800     MOVE WS-UTIL-OUT TO WS-EXP-TRIM
024900     MOVE WS-UTIL-LEN TO WS-EXP-LEN
025000     MOVE WS-STUDENT-ANSWER TO WS-UTIL-IN
025100     PERFORM 6000-TRIM-LOWER-START THRU 6010-TRIM-LOWER-END
025200     MOVE WS-UTIL-OUT TO WS-STU-TRIM
025300     MOVE WS-UTIL-LEN TO WS-STU-LEN
025400     IF WS-EXP-TRIM = WS-STU-TRIM
025500        SET WS-IS-EXACT-MATCH TO TRUE
025600     END-IF.
025700 2010-EXACT-MATCH-END.
025800     EXIT.
025900
026000*    pas de correspondance exacte : on calcule la similitude
026100*    globale puis on applique le palier de credit partiel.
026200 3000-GRADE-START.
026300     PERFORM 4000-SIMILARITY-START THRU 4010-SIMILARITY-END
026400     PERFORM 9000-ASSIGN-TIER-START THRU 9010-ASSIGN-TIER-END.
026500 3010-GRADE-END.
026600     EXIT.
026700
026800*    similitude globale = 50% similitude par mot + 30% similitude
026900*    de longueur + 20% similitude de caracteres (cette derniere
027000*    seulement si les deux reponses tiennent en 20 caracteres).
027100 4000-SIMILARITY-START.
027200     IF WS-EXP-TRIM = SPACE AND WS-STU-TRIM = SPACE
027300        MOVE 100 TO WS-ACCURACY-PCT
027400        GO TO 4010-SIMILARITY-END
027500     END-IF
027600     IF WS-EXP-TRIM = SPACE OR WS-STU-TRIM = SPACE
027700        MOVE 0 TO WS-ACCURACY-PCT
027800        GO TO 4010-SIMILARITY-END
027900     END-IF
028000
028100     PERFORM 4100-WORDSIM-START THRU 4110-WORDSIM-END
028200     PERFORM 4200-LENSIM-START  THRU 4210-LENSIM-END
028300
028400     MOVE 0 TO WS-CHAR-SIM-PCT
028500     IF WS-EXP-LEN NOT > 20 AND WS-STU-LEN NOT > 20
028600        PERFORM 4300-CHARSIM-START THRU 4310-CHARSIM-END
028700     END-IF
028800
028900     COMPUTE WS-GLOBAL-SIM ROUNDED =
029000        (WS-WORD-SIM-PCT * 0.5) +
029100        (WS-LEN-SIM-PCT  * 0.3) +
029200        (WS-CHAR-SIM-PCT * 0.2)
029300
029400     IF WS-GLOBAL-SIM > 100
029500        MOVE 100 TO WS-GLOBAL-SIM
029600     END-IF
029700     IF WS-GLOBAL-SIM < 0
029800        MOVE 0 TO WS-GLOBAL-SIM
029900     END-IF
030000     MOVE WS-GLOBAL-SIM TO WS-ACCURACY-PCT.
030100 4010-SIMILARITY-END.
030200     EXIT.
030300
030400*    decoupe les deux reponses en mots (separateur = espace) et
030500*    compte les mots de la reponse attendue (longueur >= 2) qui
030600*    ont une correspondance dans la reponse de l'eleve.
030700 4100-WORDSIM-START.
030800     MOVE 0 TO WS-EXP-WORD-CNT
030900     MOVE 0 TO WS-STU-WORD-CNT
031000     UNSTRING WS-EXP-TRIM DELIMITED BY ALL SPACE
031100        INTO WS-EXP-WORD(1)  COUNT IN WS-LEV-LEN1
031200             WS-EXP-WORD(2)  COUNT IN WS-LEV-LEN1
031300             WS-EXP-WORD(3)  COUNT IN WS-LEV-LEN1
031400             WS-EXP-WORD(4)  COUNT IN WS-LEV-LEN1
031500             WS-EXP-WORD(5)  COUNT IN WS-LEV-LEN1
031600             WS-EXP-WORD(6)  COUNT IN WS-LEV-LEN1
031700             WS-EXP-WORD(7)  COUNT IN WS-LEV-LEN1
031800             WS-EXP-WORD(8)  COUNT IN WS-LEV-LEN1
031900             WS-EXP-WORD(9)  COUNT IN WS-LEV-LEN1
032000             WS-EXP-WORD(10) COUNT IN WS-LEV-LEN1
032100             WS-EXP-WORD(11) COUNT IN WS-LEV-LEN1
032200             WS-EXP-WORD(12) COUNT IN WS-LEV-LEN1
032300             WS-EXP-WORD(13) COUNT IN WS-LEV-LEN1
032400             WS-EXP-WORD(14) COUNT IN WS-LEV-LEN1
032500             WS-EXP-WORD(15) COUNT IN WS-LEV-LEN1
032600             WS-EXP-WORD(16) COUNT IN WS-LEV-LEN1
032700             WS-EXP-WORD(17) COUNT IN WS-LEV-LEN1
032800             WS-EXP-WORD(18) COUNT IN WS-LEV-LEN1
032900             WS-EXP-WORD(19) COUNT IN WS-LEV-LEN1
033000             WS-EXP-WORD(20) COUNT IN WS-LEV-LEN1
033100             WS-EXP-WORD(21) COUNT IN WS-LEV-LEN1
033200             WS-EXP-WORD(22) COUNT IN WS-LEV-LEN1
033300             WS-EXP-WORD(23) COUNT IN WS-LEV-LEN1
033400             WS-EXP-WORD(24) COUNT IN WS-LEV-LEN1
033500             WS-EXP-WORD(25) COUNT IN WS-LEV-LEN1
033600             WS-EXP-WORD(26) COUNT IN WS-LEV-LEN1
033700             WS-EXP-WORD(27) COUNT IN WS-LEV-LEN1
033800             WS-EXP-WORD(28) COUNT IN WS-LEV-LEN1
033900             WS-EXP-WORD(29) COUNT IN WS-LEV-LEN1
034000             WS-EXP-WORD(30) COUNT IN WS-LEV-LEN1
034100             WS-EXP-WORD(31) COUNT IN WS-LEV-LEN1
034200             WS-EXP-WORD(32) COUNT IN WS-LEV-LEN1
034300             WS-EXP-WORD(33) COUNT IN WS-LEV-LEN1
034400             WS-EXP-WORD(34) COUNT IN WS-LEV-LEN1
034500             WS-EXP-WORD(35) COUNT IN WS-LEV-LEN1
034600             WS-EXP-WORD(36) COUNT IN WS-LEV-LEN1
034700             WS-EXP-WORD(37) COUNT IN WS-LEV-LEN1
034800             WS-EXP-WORD(38) COUNT IN WS-LEV-LEN1
034900             WS-EXP-WORD(39) COUNT IN WS-LEV-LEN1
035000             WS-EXP-WORD(40) COUNT IN WS-LEV-LEN1
035100        TALLYING IN WS-EXP-WORD-CNT
035200     END-UNSTRING
035300
035400     UNSTRING WS-STU-TRIM DELIMITED BY ALL SPACE
035500        INTO WS-STU-WORD(1)  COUNT IN WS-LEV-LEN2
035600             WS-STU-WORD(2)  COUNT IN WS-LEV-LEN2
035700             WS-STU-WORD(3)  COUNT IN WS-LEV-LEN2
035800             WS-STU-WORD(4)  COUNT IN WS-LEV-LEN2
035900             WS-STU-WORD(5)  COUNT IN WS-LEV-LEN2
036000             WS-STU-WORD(6)  COUNT IN WS-LEV-LEN2
036100             WS-STU-WORD(7)  COUNT IN WS-LEV-LEN2
036200             WS-STU-WORD(8)  COUNT IN WS-LEV-LEN2
036300             WS-STU-WORD(9)  COUNT IN WS-LEV-LEN2
036400             WS-STU-WORD(10) COUNT IN WS-LEV-LEN2
036500             WS-STU-WORD(11) COUNT IN WS-LEV-LEN2
036600             WS-STU-WORD(12) COUNT IN WS-LEV-LEN2
036700             WS-STU-WORD(13) COUNT IN WS-LEV-LEN2
036800             WS-STU-WORD(14) COUNT IN WS-LEV-LEN2
036900             WS-STU-WORD(15) COUNT IN WS-LEV-LEN2
037000             WS-STU-WORD(16) COUNT IN WS-LEV-LEN2
037100             WS-STU-WORD(17) COUNT IN WS-LEV-LEN2
037200             WS-STU-WORD(18) COUNT IN WS-LEV-LEN2
037300             WS-STU-WORD(19) COUNT IN WS-LEV-LEN2
037400             WS-STU-WORD(20) COUNT IN WS-LEV-LEN2
037500             WS-STU-WORD(21) COUNT IN WS-LEV-LEN2
037600             WS-STU-WORD(22) COUNT IN WS-LEV-LEN2
037700             WS-STU-WORD(23) COUNT IN WS-LEV-LEN2
037800             WS-STU-WORD(24) COUNT IN WS-LEV-LEN2
037900             WS-STU-WORD(25) COUNT IN WS-LEV-LEN2
038000             WS-STU-WORD(26) COUNT IN WS-LEV-LEN2
038100             WS-STU-WORD(27) COUNT IN WS-LEV-LEN2
038200             WS-STU-WORD(28) COUNT IN WS-LEV-LEN2
038300             WS-STU-WORD(29) COUNT IN WS-LEV-LEN2
038400             WS-STU-WORD(30) COUNT IN WS-LEV-LEN2
038500             WS-STU-WORD(31) COUNT IN WS-LEV-LEN2
038600             WS-STU-WORD(32) COUNT IN WS-LEV-LEN2
038700             WS-STU-WORD(33) COUNT IN WS-LEV-LEN2
038800             WS-STU-WORD(34) COUNT IN WS-LEV-LEN2
038900             WS-STU-WORD(35) COUNT IN WS-LEV-LEN2
039000             WS-STU-WORD(36) COUNT IN WS-LEV-LEN2
039100             WS-STU-WORD(37) COUNT IN WS-LEV-LEN2
039200             WS-STU-WORD(38) COUNT IN WS-LEV-LEN2
039300             WS-STU-WORD(39) COUNT IN WS-LEV-LEN2
039400             WS-STU-WORD(40) COUNT IN WS-LEV-LEN2
039500        TALLYING IN WS-STU-WORD-CNT
039600     END-UNSTRING
039700
039800     MOVE 0 TO WS-EXP-MATCH-CNT
039900     PERFORM 4140-EXP-WORD-LOOP-START THRU 4150-EXP-WORD-LOOP-END
040000        VARYING IDX-EXP-WORD FROM 1 BY 1
040100        UNTIL IDX-EXP-WORD > WS-EXP-WORD-CNT
040200
040300     IF WS-EXP-WORD-CNT = 0
040400        MOVE 0 TO WS-WORD-SIM-PCT
040500     ELSE
040600        COMPUTE WS-WORD-SIM-PCT ROUNDED =
040700           (WS-EXP-MATCH-CNT / WS-EXP-WORD-CNT) * 100
040800     END-IF.
040900 4110-WORDSIM-END.
041000     EXIT.
041100
041200*    pour chaque mot attendu d'au moins 2 caracteres, cherche une
041300*    correspondance parmi les mots de l'eleve (arret a la premiere
041400*    correspondance trouvee).
041500 4140-EXP-WORD-LOOP-START.
041600     MOVE WS-EXP-WORD(IDX-EXP-WORD) TO WS-UTIL-IN
041700     PERFORM 6000-TRIM-LOWER-START THRU 6010-TRIM-LOWER-END
041800     MOVE WS-UTIL-OUT TO WS-EXP-WORD-TRIM
041900     MOVE WS-UTIL-LEN TO WS-EXP-WORD-LEN
042000     IF WS-EXP-WORD-LEN NOT < 2
042100        SET WS-WORD-MATCHED-FLAG TO 'N'
042200        PERFORM 4160-STU-WORD-LOOP-START THRU 4170-STU-WORD-LOOP-END
042300           VARYING IDX-STU-WORD FROM 1 BY 1
042400           UNTIL IDX-STU-WORD > WS-STU-WORD-CNT
042500              OR WS-WORD-IS-MATCHED
042600        IF WS-WORD-IS-MATCHED
042700           ADD 1 TO WS-EXP-MATCH-CNT
042800        END-IF
042900     END-IF.
043000 4150-EXP-WORD-LOOP-END.
043100     EXIT.
043200
043300 4160-STU-WORD-LOOP-START.
043400     MOVE WS-STU-WORD(IDX-STU-WORD) TO WS-UTIL-IN
043500     PERFORM 6000-TRIM-LOWER-START THRU 6010-TRIM-LOWER-END
043600     MOVE WS-UTIL-OUT TO WS-STU-WORD-TRIM
043700     MOVE WS-UTIL-LEN TO WS-STU-WORD-LEN
043800     IF WS-STU-WORD-LEN NOT < 2
043900        PERFORM 4120-WORD-MATCH-START THRU 4130-WORD-MATCH-END
044000     END-IF.
044100 4170-STU-WORD-LOOP-END.
044200     EXIT.
044300
044400*    un mot attendu correspond a un mot de l'eleve si : ils sont
044500*    identiques, ou si l'un contient l'autre (mot de plus de 3
044600*    caracteres), ou si leur distance de Levenshtein est <= 1.
044700 4120-WORD-MATCH-START.
044800     IF WS-EXP-WORD-TRIM = WS-STU-WORD-TRIM
044900        SET WS-WORD-IS-MATCHED TO TRUE
045000     ELSE
045100        IF WS-EXP-WORD-LEN > 3
045200           MOVE WS-STU-WORD-TRIM TO WS-FIND-HAY
045300           MOVE WS-STU-WORD-LEN  TO WS-FIND-HAY-LEN
045400           MOVE WS-EXP-WORD-TRIM TO WS-FIND-NEEDLE
045500           MOVE WS-EXP-WORD-LEN  TO WS-FIND-NEEDLE-LEN
045600           PERFORM 6300-SUBSTR-FIND-START THRU 6310-SUBSTR-FIND-END
045700           IF WS-FIND-IS-FOUND
045800              SET WS-WORD-IS-MATCHED TO TRUE
045900           END-IF
046000        END-IF
046100        IF NOT WS-WORD-IS-MATCHED AND WS-STU-WORD-LEN > 3
046200           MOVE WS-EXP-WORD-TRIM TO WS-FIND-HAY
046300           MOVE WS-EXP-WORD-LEN  TO WS-FIND-HAY-LEN
046400           MOVE WS-STU-WORD-TRIM TO WS-FIND-NEEDLE
046500           MOVE WS-STU-WORD-LEN  TO WS-FIND-NEEDLE-LEN
046600           PERFORM 6300-SUBSTR-FIND-START THRU 6310-SUBSTR-FIND-END
046700           IF WS-FIND-IS-FOUND
046800              SET WS-WORD-IS-MATCHED TO TRUE
046900           END-IF
047000        END-IF
047100        IF NOT WS-WORD-IS-MATCHED
047200           MOVE WS-EXP-WORD-TRIM TO WS-LEV-STR1
047300           MOVE WS-STU-WORD-TRIM TO WS-LEV-STR2
047400           MOVE WS-EXP-WORD-LEN  TO WS-LEV-LEN1
047500           MOVE WS-STU-WORD-LEN  TO WS-LEV-LEN2
047600           PERFORM 4400-LEVENSHTEIN-START THRU 4410-LEVENSHTEIN-END
047700           IF WS-LEV-DISTANCE NOT > 1
047800              SET WS-WORD-IS-MATCHED TO TRUE
047900           END-IF
048000        END-IF
048100     END-IF.
048200 4130-WORD-MATCH-END.
048300     EXIT.
048400
048500*    similitude de longueur = 1 - |longueur attendue - longueur
048600*    saisie| / longueur la plus grande des deux, en pourcentage.
048700*    WS-EXP-LEN/WS-STU-LEN ont deja ete poses par 2000.
048800 4200-LENSIM-START.
048900     COMPUTE WS-LEN-DIFF = WS-EXP-LEN - WS-STU-LEN
049000     IF WS-LEN-DIFF < 0
049100        COMPUTE WS-LEN-DIFF = 0 - WS-LEN-DIFF
049200     END-IF
049300     IF WS-EXP-LEN > WS-STU-LEN
049400        MOVE WS-EXP-LEN TO WS-LEN-MAX
049500     ELSE
049600        MOVE WS-STU-LEN TO WS-LEN-MAX
049700     END-IF
049800     IF WS-LEN-MAX = 0
049900        MOVE 100 TO WS-LEN-SIM-PCT
050000     ELSE
050100        COMPUTE WS-LEN-SIM-PCT ROUNDED =
050200           (1 - (WS-LEN-DIFF / WS-LEN-MAX)) * 100
050300     END-IF.
050400 4210-LENSIM-END.
050500     EXIT.
050600
050700*    similitude de caracteres = 1 - distance de Levenshtein /
050800*    longueur la plus grande, seulement quand les deux reponses
050900*    tiennent en 20 caracteres (controle fait par l'appelant).
051000 4300-CHARSIM-START.
051100     MOVE WS-EXP-TRIM TO WS-LEV-STR1
051200     MOVE WS-STU-TRIM TO WS-LEV-STR2
051300     MOVE WS-EXP-LEN  TO WS-LEV-LEN1
051400     MOVE WS-STU-LEN  TO WS-LEV-LEN2
051500     PERFORM 4400-LEVENSHTEIN-START THRU 4410-LEVENSHTEIN-END
051600     IF WS-LEN-MAX = 0
051700        MOVE 100 TO WS-CHAR-SIM-PCT
051800     ELSE
051900        COMPUTE WS-CHAR-SIM-PCT ROUNDED =
052000           (1 - (WS-LEV-DISTANCE / WS-LEN-MAX)) * 100
052100     END-IF.
052200 4310-CHARSIM-END.
052300     EXIT.
052400
052500*    distance de Levenshtein classique par programmation dynamique,
052600*    cout unitaire pour insertion, suppression et substitution.
052700*    WS-LEV-STR1/STR2/LEN1/LEN2 doivent etre charges par l'appelant.
052800 4400-LEVENSHTEIN-START.
052900     IF WS-LEV-LEN-COMBINED = 0
053000        MOVE 0 TO WS-LEV-DISTANCE
053100        GO TO 4410-LEVENSHTEIN-END
053200     END-IF
053300     PERFORM 4415-CLEAR-TAB-START THRU 4416-CLEAR-TAB-END
053400        VARYING WS-LEV-FLAT-IDX FROM 1 BY 1
053500        UNTIL WS-LEV-FLAT-IDX > 6561
053600
053700     PERFORM 4420-INIT-COL0-START THRU 4430-INIT-COL0-END
053800        VARYING WS-LEV-I FROM 0 BY 1 UNTIL WS-LEV-I > WS-LEV-LEN1
053900     PERFORM 4440-INIT-ROW0-START THRU 4450-INIT-ROW0-END
054000        VARYING WS-LEV-J FROM 0 BY 1 UNTIL WS-LEV-J > WS-LEV-LEN2
054100
054200     PERFORM 4460-FILL-ROW-START THRU 4470-FILL-ROW-END
054300        VARYING WS-LEV-I FROM 1 BY 1 UNTIL WS-LEV-I > WS-LEV-LEN1
054400
054500     MOVE WS-LEV-CELL(WS-LEV-LEN1 + 1, WS-LEV-LEN2 + 1)
054600        TO WS-LEV-DISTANCE.
054700 4410-LEVENSHTEIN-END.
054800     EXIT.
054900
055000 4415-CLEAR-TAB-START.
055100     MOVE 0 TO WS-LEV-FLAT-CELL(WS-LEV-FLAT-IDX).
055200 4416-CLEAR-TAB-END.
055300     EXIT.
055400
055500 4420-INIT-COL0-START.
055600     MOVE WS-LEV-I TO WS-LEV-CELL(WS-LEV-I + 1, 1).
055700 4430-INIT-COL0-END.
055800     EXIT.
055900
056000 4440-INIT-ROW0-START.
056100     MOVE WS-LEV-J TO WS-LEV-CELL(1, WS-LEV-J + 1).
056200 4450-INIT-ROW0-END.
056300     EXIT.
056400
056500 4460-FILL-ROW-START.
056600     PERFORM 4480-FILL-CELL-START THRU 4490-FILL-CELL-END
056700        VARYING WS-LEV-J FROM 1 BY 1 UNTIL WS-LEV-J > WS-LEV-LEN2.
056800 4470-FILL-ROW-END.
056900     EXIT.
057000
057100 4480-FILL-CELL-START.
057200     IF WS-LEV-STR1(WS-LEV-I:1) = WS-LEV-STR2(WS-LEV-J:1)
057300        MOVE 0 TO WS-LEV-COST
057400     ELSE
057500        MOVE 1 TO WS-LEV-COST
057600     END-IF
057700     COMPUTE WS-LEV-DEL = WS-LEV-CELL(WS-LEV-I, WS-LEV-J + 1) + 1
057800     COMPUTE WS-LEV-INS = WS-LEV-CELL(WS-LEV-I + 1, WS-LEV-J) + 1
057900     COMPUTE WS-LEV-SUB = WS-LEV-CELL(WS-LEV-I, WS-LEV-J)
058000                          + WS-LEV-COST
058100     MOVE WS-LEV-DEL TO WS-LEV-MIN
058200     IF WS-LEV-INS < WS-LEV-MIN
058300        MOVE WS-LEV-INS TO WS-LEV-MIN
058400     END-IF
058500     IF WS-LEV-SUB < WS-LEV-MIN
058600        MOVE WS-LEV-SUB TO WS-LEV-MIN
058700     END-IF
058800     MOVE WS-LEV-MIN TO WS-LEV-CELL(WS-LEV-I + 1, WS-LEV-J + 1).
058900 4490-FILL-CELL-END.
059000     EXIT.
059100
059200*    affecte le palier de credit partiel selon la similitude
059300*    globale calculee en 4000, et pose le libelle associe.
059400 9000-ASSIGN-TIER-START.
059500     EVALUATE TRUE
059600        WHEN WS-ACCURACY-PCT >= 95
059700           MOVE WS-TOTAL-MARKS TO WS-MARKS-EARNED
059800           MOVE 'Y' TO WS-CORRECT-FLAG
059900           MOVE 'Excellent match - Full marks' TO WS-FEEDBACK-TEXT
060000        WHEN WS-ACCURACY-PCT >= 85
060100           MOVE 0.90 TO WS-TIER-RATE
060200           MOVE 'Y' TO WS-CORRECT-FLAG
060300           MOVE 'Very good match - High marks' TO WS-FEEDBACK-TEXT
060400        WHEN WS-ACCURACY-PCT >= 70
060500           MOVE 0.75 TO WS-TIER-RATE
060600           MOVE 'N' TO WS-CORRECT-FLAG
060700           MOVE 'Good match - Partial credit' TO WS-FEEDBACK-TEXT
060800        WHEN WS-ACCURACY-PCT >= 50
060900           MOVE 0.50 TO WS-TIER-RATE
061000           MOVE 'N' TO WS-CORRECT-FLAG
061100           MOVE 'Partial match - Some credit' TO WS-FEEDBACK-TEXT
061200        WHEN WS-ACCURACY-PCT >= 25
061300           MOVE 0.25 TO WS-TIER-RATE
061400           MOVE 'N' TO WS-CORRECT-FLAG
061500           MOVE 'Minimal match - Limited credit' TO WS-FEEDBACK-TEXT
061600        WHEN OTHER
061700           MOVE 0 TO WS-MARKS-EARNED
061800           MOVE 'N' TO WS-CORRECT-FLAG
061900           MOVE 'Answer does not match expected response'
062000              TO WS-FEEDBACK-TEXT
062100     END-EVALUATE
062200
062300     IF WS-ACCURACY-PCT >= 85 AND WS-ACCURACY-PCT < 95
062400        COMPUTE WS-EARNED-DEC ROUNDED =
062500           WS-TOTAL-MARKS * WS-TIER-RATE
062600        MOVE WS-EARNED-DEC TO WS-MARKS-EARNED
062700     END-IF
062800     IF WS-ACCURACY-PCT >= 25 AND WS-ACCURACY-PCT < 85
062900        COMPUTE WS-EARNED-DEC ROUNDED =
063000           WS-TOTAL-MARKS * WS-TIER-RATE
063100        MOVE WS-EARNED-DEC TO WS-MARKS-EARNED
063200     END-IF.
063300 9010-ASSIGN-TIER-END.
063400     EXIT.
063500
063600*    routine maison de trim + minuscules. Prend WS-UTIL-IN (80
063700*    caracteres), pose le resultat dans WS-UTIL-OUT cadre a gauche
063800*    et complete d'espaces, et la longueur utile dans WS-UTIL-LEN.
063900*    Ajoutee le 14/03/2011 en remplacement des FUNCTION TRIM et
064000*    FUNCTION LOWER-CASE retirees (anomalie 0125).
064100 6000-TRIM-LOWER-START.
064200     MOVE SPACE TO WS-UTIL-OUT
064300     MOVE 0     TO WS-UTIL-LEN
064400     MOVE 0     TO WS-UTIL-FIRST
064500     MOVE 0     TO WS-UTIL-LAST
064600     MOVE 0     TO WS-UTIL-SCAN
064700     PERFORM 6100-FIND-FIRST-START THRU 6110-FIND-FIRST-END
064800        VARYING WS-UTIL-SCAN FROM 1 BY 1 UNTIL WS-UTIL-SCAN > 80
064900           OR WS-UTIL-FIRST NOT = 0
065000     IF WS-UTIL-FIRST = 0
065100        GO TO 6010-TRIM-LOWER-END
065200     END-IF
065300     MOVE 0 TO WS-UTIL-SCAN
065400     PERFORM 6200-FIND-LAST-START THRU 6210-FIND-LAST-END
065500        VARYING WS-UTIL-SCAN FROM 80 BY -1
065600        UNTIL WS-UTIL-SCAN < WS-UTIL-FIRST
065700           OR WS-UTIL-LAST NOT = 0
065800     COMPUTE WS-UTIL-LEN = WS-UTIL-LAST - WS-UTIL-FIRST + 1
065900     MOVE WS-UTIL-IN(WS-UTIL-FIRST:WS-UTIL-LEN) TO WS-UTIL-OUT
066000     INSPECT WS-UTIL-OUT CONVERTING
066100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
066200        'abcdefghijklmnopqrstuvwxyz'.
066300 6010-TRIM-LOWER-END.
066400     EXIT.
066500
066600 6100-FIND-FIRST-START.
066700     IF WS-UTIL-IN(WS-UTIL-SCAN:1) NOT = SPACE
066800        MOVE WS-UTIL-SCAN TO WS-UTIL-FIRST
066900     END-IF.
067000 6110-FIND-FIRST-END.
067100     EXIT.
067200
067300 6200-FIND-LAST-START.
067400     IF WS-UTIL-IN(WS-UTIL-SCAN:1) NOT = SPACE
067500        MOVE WS-UTIL-SCAN TO WS-UTIL-LAST
067600     END-IF.
067700 6210-FIND-LAST-END.
067800     EXIT.
067900
068000*    routine maison de recherche d'une sous-chaine WS-FIND-NEEDLE
068100*    dans WS-FIND-HAY. Pose WS-FIND-IS-FOUND. Ajoutee le 14/03/2011
068200*    en remplacement du mot-cle CONTAINS retire (anomalie 0125).
068300 6300-SUBSTR-FIND-START.
068400     SET WS-FIND-NOT-FOUND TO TRUE
068500     MOVE 0 TO WS-FIND-POS
068600     IF WS-FIND-NEEDLE-LEN = 0 OR WS-FIND-NEEDLE-LEN > WS-FIND-HAY-LEN
068700        GO TO 6310-SUBSTR-FIND-END
068800     END-IF
068900     PERFORM 6320-TRY-POS-START THRU 6330-TRY-POS-END
069000        VARYING WS-FIND-POS FROM 1 BY 1
069100        UNTIL WS-FIND-POS >
069200              (WS-FIND-HAY-LEN - WS-FIND-NEEDLE-LEN + 1)
069300           OR WS-FIND-IS-FOUND.
069400 6310-SUBSTR-FIND-END.
069500     EXIT.
069600
069700 6320-TRY-POS-START.
069800     IF WS-FIND-HAY(WS-FIND-POS:WS-FIND-NEEDLE-LEN) =
069900           WS-FIND-NEEDLE(1:WS-FIND-NEEDLE-LEN)
070000        SET WS-FIND-IS-FOUND TO TRUE
070100     END-IF.
070200 6330-TRY-POS-END.
070300     EXIT.
