000100      *=============================================================*
000200      * TRAITEMENT DES COPIES D'EXAMEN - MOTEUR DE DEPOUILLEMENT
000300      * Chargement EXAM-FILE et QUESTION-FILE en tables, lecture du
000400      * fichier des copies (SUBMISSION-FILE) avec rupture sur
000500      * NUM-ELEVE + NUM-EXAMEN, notation question par question via
000600      * CALL 'GRADENGN', ecriture du detail note (QRESULT-FILE) et
000700      * du bulletin de passage (RESULT-FILE).
000800      *
000900      * auteur : A. ROUSSEAU
001000      * Date de creation : le 22/09/1989
001100      *=============================================================*
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID. EXAMGRDB.
001400       AUTHOR. A. ROUSSEAU.
001500       INSTALLATION. CENTRE DE TRAITEMENT - SERVICE SCOLARITE.
001600       DATE-WRITTEN. 22/09/1989.
001700       DATE-COMPILED.
001800       SECURITY. USAGE INTERNE SCOLARITE.
001900
002000      *-----------------------------------------------------------*
002100      * JOURNAL DES MODIFICATIONS
002200      * 22/09/1989 AR 0041 Ecriture initiale - depouillement des
002300      *            copies d'examen, rupture eleve/examen.
002400      * 14/03/1990 AR 0047 Ajout du comptage NON-REPONDU distinct
002500      *            de FAUX, demande du service scolarite.
002600      * 03/06/1991 GP 0058 Correction de l'ordre de lecture des
002700      *            questions - devaient suivre QUEST-QUESTION-ID.
002800      * 19/11/1992 GP 0066 Ajout du libelle de statut (Excellent,
002900      *            Tres bien, Bien, Satisfaisant, Passable, Echec)
003000      *            en sortie du bulletin.
003100      * 08/02/1994 AR 0074 Le score d'une question non repondue ne
003200      *            doit plus entrer dans le compteur FAUX.
003300      * 27/05/1996 LP 0091 Revision du calcul du pourcentage - on
003400      *            arrondit desormais au plus proche et non par
003500      *            troncature.
003600      * 14/11/1998 LP 0103 Passage an 2000 - WS-RESULT-SEQ et les
003700      *            compteurs de lot passes en PIC 9(06) COMP pour
003800      *            eviter tout recouvrement au changement de siecle;
003900      *            aucune donnee de la copie ne porte de date.
004000      * 06/01/1999 LP 0104 Controle complementaire an 2000 sur les
004100      *            fichiers repris du batch de notation - neant,
004200      *            aucun champ date dans les enregistrements traites.
004300      * 21/09/2001 MD 0118 Ajout de l'indicateur GRADENGN en echec -
004400      *            la question est alors comptee FAUX avec le
004500      *            libelle "Grading error - please review manually".
004600      * 30/04/2004 MD 0129 Le fichier des copies peut desormais ne
004700      *            contenir aucune ligne pour une question posee;
004800      *            traite comme NON-REPONDU, pas comme erreur.
004900      * 14/03/2011 JB 0125 Adaptation suite a la refonte de GRADENGN
005000      *            (retrait des FUNCTION intrinseques cote moteur de
005100      *            notation) - aucun impact sur le present programme,
005200      *            seule l'interface d'appel est revalidee.
005300      *-----------------------------------------------------------*
005400
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT EXAM-FILE
006300               ASSIGN TO EXAMFILE
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               ACCESS MODE IS SEQUENTIAL
006600               FILE STATUS IS WS-STAT-EXAM.
006700
006800           SELECT QUESTION-FILE
006900               ASSIGN TO QUESTFILE
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               ACCESS MODE IS SEQUENTIAL
007200               FILE STATUS IS WS-STAT-QUEST.
007300
007400           SELECT SUBMISSION-FILE
007500               ASSIGN TO SUBMFILE
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               ACCESS MODE IS SEQUENTIAL
007800               FILE STATUS IS WS-STAT-SUBM.
007900
008000           SELECT RESULT-FILE
008100               ASSIGN TO RESULTFILE
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               ACCESS MODE IS SEQUENTIAL
008400               FILE STATUS IS WS-STAT-RSLT.
008500
008600           SELECT QRESULT-FILE
008700               ASSIGN TO QRESULTFILE
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               ACCESS MODE IS SEQUENTIAL
009000               FILE STATUS IS WS-STAT-QRES.
009100
009200       DATA DIVISION.
009300       FILE SECTION.
009400       COPY 'EXAMINO-examrec.cpy'.
009500       COPY 'EXAMINO-questrec.cpy'.
009600       COPY 'EXAMINO-submrec.cpy'.
009700       COPY 'EXAMINO-rsltrec.cpy'.
009800       COPY 'EXAMINO-qresrec.cpy'.
009900
010000       WORKING-STORAGE SECTION.
010100      * compteurs et temoins isoles - niveau 77 (norme maison pour
010200      * ce genre de zone de travail elementaire)
010300       77  WS-IDX-EXAM-FOUND    PIC 9(03)  COMP  VALUE 0.
010400       77  WS-EXAM-FOUND-FLAG   PIC X(01)  VALUE 'N'.
010500           88  WS-EXAM-WAS-FOUND      VALUE 'Y'.
010600       77  WS-SUB-FOUND-FLAG    PIC X(01)  VALUE 'N'.
010700           88  WS-SUB-WAS-FOUND       VALUE 'Y'.
010800       77  WS-SCORE-PCT-WK      PIC 9(03)   VALUE 0.
010900
011000      * gestion des status des fichiers
011100       01  WS-STAT-EXAM         PIC X(02)   VALUE SPACE.
011200           88  WS-STAT-EXAMOK          VALUE '00'.
011300           88  WS-STAT-EXAMFIN         VALUE '10'.
011400       01  WS-STAT-QUEST        PIC X(02)   VALUE SPACE.
011500           88  WS-STAT-QUESTOK         VALUE '00'.
011600           88  WS-STAT-QUESTFIN        VALUE '10'.
011700       01  WS-STAT-SUBM         PIC X(02)   VALUE SPACE.
011800           88  WS-STAT-SUBMOK          VALUE '00'.
011900           88  WS-STAT-SUBMFIN         VALUE '10'.
012000       01  WS-STAT-RSLT         PIC X(02)   VALUE SPACE.
012100           88  WS-STAT-RSLTOK          VALUE '00'.
012200       01  WS-STAT-QRES         PIC X(02)   VALUE SPACE.
012300           88  WS-STAT-QRESOK          VALUE '00'.
012400
012500      * table des examens chargee depuis EXAM-FILE
012600       01  WS-NB-EXAM           PIC 9(03)  COMP  VALUE 0.
012700       01  WS-EXAM-TAB          OCCURS 1 TO 200 TIMES
012800                                 DEPENDING ON WS-NB-EXAM
012900                                 INDEXED BY IDX-EXAM.
013000           05  WS-EX-ID         PIC X(10).
013100           05  WS-EX-TITLE      PIC X(30).
013200           05  WS-EX-ACTIVE     PIC X(01).
013300           05  WS-EX-NBQUEST    PIC 9(02).
013400           05  FILLER           PIC X(07).
013500
013600      * table des questions chargee depuis QUESTION-FILE
013700      * (conservee dans l'ordre du fichier, donc groupee par examen)
013800       01  WS-NB-QUEST          PIC 9(04)  COMP  VALUE 0.
013900       01  WS-QUEST-TAB         OCCURS 1 TO 2000 TIMES
014000                                 DEPENDING ON WS-NB-QUEST
014100                                 INDEXED BY IDX-QUEST.
014200           05  WS-QT-EXAM-ID    PIC X(10).
014300           05  WS-QT-QUEST-ID   PIC X(10).
014400           05  WS-QT-MARKS      PIC 9(03).
014500           05  WS-QT-TEXT       PIC X(60).
014600           05  WS-QT-EXPECT     PIC X(80).
014700
014800      * sous-table des copies d'un seul passage (eleve+examen)
014900       01  WS-NB-SUB            PIC 9(03)  COMP  VALUE 0.
015000       01  WS-SUB-TAB           OCCURS 1 TO 200 TIMES
015100                                 DEPENDING ON WS-NB-SUB
015200                                 INDEXED BY IDX-SUB.
015300           05  WS-SB-QUEST-ID   PIC X(10).
015400           05  WS-SB-ANSWER     PIC X(80).
015500
015600      * cles de rupture eleve + examen
015700       01  WS-BREAK-KEYS.
015800           05  WS-CB-STUDENT    PIC X(10)   VALUE SPACE.
015900           05  WS-CB-EXAM       PIC X(10)   VALUE SPACE.
016000       01  WS-BREAK-KEYS-ALT REDEFINES WS-BREAK-KEYS.
016100           05  WS-CB-COMBINED   PIC X(20).
016200
016300      * accumulateurs d'un passage d'examen
016400       01  WS-ATTEMPT-CNTS.
016500           05  WS-CORRECT-CNT   PIC 9(03)  COMP  VALUE 0.
016600           05  WS-WRONG-CNT     PIC 9(03)  COMP  VALUE 0.
016700           05  WS-UNANSW-CNT    PIC 9(03)  COMP  VALUE 0.
016800           05  FILLER           PIC X(02).
016900       01  WS-ATTEMPT-CNTS-ALT REDEFINES WS-ATTEMPT-CNTS.
017000           05  WS-ATT-CNT-PAIR  PIC 9(06).
017100           05  FILLER           PIC X(02).
017200
017300       01  WS-MARKS-TOTALS.
017400           05  WS-MARKS-OBT-TOT PIC 9(05)   VALUE 0.
017500           05  WS-MARKS-POS-TOT PIC 9(05)   VALUE 0.
017600       01  WS-MARKS-TOTALS-ALT REDEFINES WS-MARKS-TOTALS.
017700           05  WS-MARKS-PAIR    PIC 9(10).
017800
017900      * generation du numero de resultat
018000       01  WS-RESULT-SEQ        PIC 9(06)  COMP  VALUE 0.
018100       01  WS-RESULT-ID-WK      PIC X(12)  VALUE SPACE.
018200       01  WS-RESULT-SEQ-ED     PIC 9(06).
018300
018400      * zone d'appel du moteur de notation GRADENGN
018500       01  WS-CALL-QUESTION     PIC X(60).
018600       01  WS-CALL-EXPECTED     PIC X(80).
018700       01  WS-CALL-STUDENT      PIC X(80).
018800       01  WS-CALL-TOT-MARKS    PIC 9(03).
018900       01  WS-CALL-MARKS-EARN   PIC 9(03).
019000       01  WS-CALL-ACCURACY     PIC 9(03).
019100       01  WS-CALL-CORR-FLAG    PIC X(01).
019200           88  WS-CALL-IS-CORRECT     VALUE 'Y'.
019300       01  WS-CALL-FEEDBACK     PIC X(50).
019400
019500      * libelle de la lettre et du statut du bulletin
019600       01  WS-GRADE-LETTER      PIC X(02)  VALUE SPACE.
019700       01  WS-GRADE-STATUS      PIC X(15)  VALUE SPACE.
019800
019900      * totaux generaux de fin de traitement
020000       01  WS-TOT-ATTEMPTS      PIC 9(06)  COMP  VALUE 0.
020100       01  WS-TOT-DETAILS       PIC 9(06)  COMP  VALUE 0.
020200       01  WS-TOT-DISPLAY.
020300           05  WS-TOT-ATTEMPTS-ED   PIC ZZZ,ZZ9.
020400           05  WS-TOT-DETAILS-ED    PIC ZZZ,ZZ9.
020500
020600       01  WS-LIG-RAP           PIC X(80)  VALUE SPACE.
020700
020800       PROCEDURE DIVISION.
020900      *0000-MAIN-START
021000           PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
021100           PERFORM 2000-LOAD-EXAM-START  THRU 2010-LOAD-EXAM-END.
021200           PERFORM 2100-LOAD-QUEST-START THRU 2110-LOAD-QUEST-END.
021300
021400           OPEN INPUT  SUBMISSION-FILE.
021500           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
021600           OPEN OUTPUT RESULT-FILE.
021700           OPEN OUTPUT QRESULT-FILE.
021800
021900           PERFORM 3000-READ-SUBM-START THRU 3010-READ-SUBM-END.
022000
022100           PERFORM 3600-PROCESS-ATTEMPT-START
022200              THRU  3610-PROCESS-ATTEMPT-END
022300              UNTIL WS-STAT-SUBMFIN.
022400
022500           CLOSE SUBMISSION-FILE.
022600           CLOSE RESULT-FILE.
022700           CLOSE QRESULT-FILE.
022800
022900           PERFORM 9000-TOTALS-START THRU 9010-TOTALS-END.
023000
023100           GO TO 0010-STOP-PRG.
023200      *0000-MAIN-END
023300       0010-STOP-PRG.
023400           STOP RUN.
023500
023600       1000-INITIALIZE-START.
023700           INITIALIZE WS-NB-EXAM.
023800           INITIALIZE WS-NB-QUEST.
023900           INITIALIZE WS-TOT-ATTEMPTS.
024000           INITIALIZE WS-TOT-DETAILS.
024100           INITIALIZE WS-RESULT-SEQ.
024200       1010-INITIALIZE-END.
024300           EXIT.
024400
024500      *-----------------------------------------------------------*
024600      * CHARGEMENT DU FICHIER MAITRE DES EXAMENS EN TABLE
024700      *-----------------------------------------------------------*
024800       2000-LOAD-EXAM-START.
024900           OPEN INPUT EXAM-FILE.
025000           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
025100           READ EXAM-FILE.
025200           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
025300           PERFORM 2050-LOAD-EXAM-REC-START
025400              THRU 2055-LOAD-EXAM-REC-END
025500              UNTIL WS-STAT-EXAMFIN.
025600           CLOSE EXAM-FILE.
025700       2010-LOAD-EXAM-END.
025800           EXIT.
025900
026000       2050-LOAD-EXAM-REC-START.
026100           SET WS-NB-EXAM UP BY 1.
026200           MOVE EXAM-ID          TO WS-EX-ID(WS-NB-EXAM).
026300           MOVE EXAM-TITLE       TO WS-EX-TITLE(WS-NB-EXAM).
026400           MOVE EXAM-ACTIVE-FLAG TO WS-EX-ACTIVE(WS-NB-EXAM).
026500           MOVE EXAM-QUESTION-COUNT TO WS-EX-NBQUEST(WS-NB-EXAM).
026600           READ EXAM-FILE.
026700           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
026800       2055-LOAD-EXAM-REC-END.
026900           EXIT.
027000
027100      *-----------------------------------------------------------*
027200      * CHARGEMENT DU FICHIER MAITRE DES QUESTIONS EN TABLE
027300      * (le fichier arrive trie EXAM-ID + QUESTION-ID, donc la
027400      * table reste groupee par examen dans l'ordre des questions)
027500      *-----------------------------------------------------------*
027600       2100-LOAD-QUEST-START.
027700           OPEN INPUT QUESTION-FILE.
027800           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
027900           READ QUESTION-FILE.
028000           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
028100           PERFORM 2150-LOAD-QUEST-REC-START
028200              THRU 2155-LOAD-QUEST-REC-END
028300              UNTIL WS-STAT-QUESTFIN.
028400           CLOSE QUESTION-FILE.
028500       2110-LOAD-QUEST-END.
028600           EXIT.
028700
028800       2150-LOAD-QUEST-REC-START.
028900           SET WS-NB-QUEST UP BY 1.
029000           MOVE QUEST-EXAM-ID       TO WS-QT-EXAM-ID(WS-NB-QUEST).
029100           MOVE QUEST-QUESTION-ID   TO WS-QT-QUEST-ID(WS-NB-QUEST).
029200           MOVE QUEST-MARKS         TO WS-QT-MARKS(WS-NB-QUEST).
029300           MOVE QUEST-TEXT          TO WS-QT-TEXT(WS-NB-QUEST).
029400           MOVE QUEST-EXPECT-ANSWER TO WS-QT-EXPECT(WS-NB-QUEST).
029500           READ QUESTION-FILE.
029600           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
029700       2155-LOAD-QUEST-REC-END.
029800           EXIT.
029900
030000      *-----------------------------------------------------------*
030100      * LECTURE D'UNE LIGNE DU FICHIER DES COPIES
030200      *-----------------------------------------------------------*
030300       3000-READ-SUBM-START.
030400           READ SUBMISSION-FILE.
030500           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
030600       3010-READ-SUBM-END.
030700           EXIT.
030800
030900      *-----------------------------------------------------------*
031000      * DEBUT D'UN PASSAGE : MEMORISE LES CLES DE RUPTURE, CHARGE
031100      * TOUTES LES LIGNES DE COPIE DE CE PASSAGE DANS WS-SUB-TAB
031200      *-----------------------------------------------------------*
031300       3500-START-ATTEMPT-START.
031400           MOVE SUBM-STUDENT-ID TO WS-CB-STUDENT.
031500           MOVE SUBM-EXAM-ID    TO WS-CB-EXAM.
031600           INITIALIZE WS-NB-SUB.
031700           INITIALIZE WS-ATTEMPT-CNTS.
031800           MOVE 0 TO WS-MARKS-PAIR.
031900
032000           PERFORM 3550-LOAD-SUB-LINE-START
032100              THRU 3555-LOAD-SUB-LINE-END
032200              UNTIL WS-STAT-SUBMFIN
032300              OR SUBM-STUDENT-ID NOT = WS-CB-STUDENT
032400              OR SUBM-EXAM-ID    NOT = WS-CB-EXAM.
032500
032600           SET IDX-EXAM TO 1.
032700           SET WS-EXAM-FOUND-FLAG TO 'N'.
032800           SEARCH WS-EXAM-TAB
032900              AT END
033000                 MOVE 'N' TO WS-EXAM-FOUND-FLAG
033100              WHEN WS-EX-ID(IDX-EXAM) = WS-CB-EXAM
033200                 SET WS-IDX-EXAM-FOUND TO IDX-EXAM
033300                 MOVE 'Y' TO WS-EXAM-FOUND-FLAG
033400           END-SEARCH.
033500       3510-START-ATTEMPT-END.
033600           EXIT.
033700
033800       3550-LOAD-SUB-LINE-START.
033900           SET WS-NB-SUB UP BY 1.
034000           MOVE SUBM-QUESTION-ID    TO WS-SB-QUEST-ID(WS-NB-SUB).
034100           MOVE SUBM-STUDENT-ANSWER TO WS-SB-ANSWER(WS-NB-SUB).
034200           PERFORM 3000-READ-SUBM-START THRU 3010-READ-SUBM-END.
034300       3555-LOAD-SUB-LINE-END.
034400           EXIT.
034500
034600      *-----------------------------------------------------------*
034700      * UN PASSAGE COMPLET : CHARGEMENT DES COPIES, NOTATION DE
034800      * CHAQUE QUESTION DE L'EXAMEN, ECRITURE DU BULLETIN
034900      *-----------------------------------------------------------*
035000       3600-PROCESS-ATTEMPT-START.
035100           PERFORM 3500-START-ATTEMPT-START
035200              THRU  3510-START-ATTEMPT-END.
035300           PERFORM 4000-GRADE-QUEST-START
035400              THRU  4010-GRADE-QUEST-END
035500              VARYING IDX-QUEST FROM 1 BY 1
035600              UNTIL IDX-QUEST > WS-NB-QUEST.
035700           PERFORM 5000-CLOSE-ATTEMPT-START
035800              THRU  5010-CLOSE-ATTEMPT-END.
035900       3610-PROCESS-ATTEMPT-END.
036000           EXIT.
036100
036200      *-----------------------------------------------------------*
036300      * NOTATION D'UNE QUESTION DE L'EXAMEN EN COURS (IDX-QUEST)
036400      * N'AGIT QUE SI LA QUESTION APPARTIENT A L'EXAMEN DU PASSAGE
036500      *-----------------------------------------------------------*
036600       4000-GRADE-QUEST-START.
036700           IF WS-QT-EXAM-ID(IDX-QUEST) NOT = WS-CB-EXAM
036800               GO TO 4010-GRADE-QUEST-END
036900           END-IF.
037000
037100           ADD WS-QT-MARKS(IDX-QUEST) TO WS-MARKS-POS-TOT.
037200
037300           SET WS-SUB-FOUND-FLAG TO 'N'.
037400           IF WS-NB-SUB > 0
037500               SET IDX-SUB TO 1
037600               SEARCH WS-SUB-TAB
037700                  AT END
037800                     MOVE 'N' TO WS-SUB-FOUND-FLAG
037900                  WHEN WS-SB-QUEST-ID(IDX-SUB) =
038000                                        WS-QT-QUEST-ID(IDX-QUEST)
038100                     MOVE 'Y' TO WS-SUB-FOUND-FLAG
038200               END-SEARCH
038300           END-IF.
038400
038500           IF WS-SUB-WAS-FOUND AND WS-SB-ANSWER(IDX-SUB) NOT = SPACE
038600               PERFORM 4100-GRADE-ANSWERED-START
038700                  THRU 4110-GRADE-ANSWERED-END
038800           ELSE
038900               PERFORM 4200-GRADE-UNANSWERED-START
039000                  THRU 4210-GRADE-UNANSWERED-END
039100           END-IF.
039200
039300           PERFORM 4300-WRITE-QRESULT-START
039400              THRU 4310-WRITE-QRESULT-END.
039500       4010-GRADE-QUEST-END.
039600           EXIT.
039700
039800       4100-GRADE-ANSWERED-START.
039900           MOVE WS-QT-TEXT(IDX-QUEST)   TO WS-CALL-QUESTION.
040000           MOVE WS-QT-EXPECT(IDX-QUEST) TO WS-CALL-EXPECTED.
040100           MOVE WS-SB-ANSWER(IDX-SUB)   TO WS-CALL-STUDENT.
040200           MOVE WS-QT-MARKS(IDX-QUEST)  TO WS-CALL-TOT-MARKS.
040300
040400           CALL 'GRADENGN' USING WS-CALL-QUESTION WS-CALL-EXPECTED
040500                WS-CALL-STUDENT  WS-CALL-TOT-MARKS
040600                WS-CALL-MARKS-EARN WS-CALL-ACCURACY
040700                WS-CALL-CORR-FLAG  WS-CALL-FEEDBACK.
040800
040900           IF WS-CALL-CORR-FLAG NOT = 'Y'
041000              AND WS-CALL-CORR-FLAG NOT = 'N'
041100               MOVE 0   TO WS-CALL-MARKS-EARN
041200               MOVE 0   TO WS-CALL-ACCURACY
041300               MOVE 'N' TO WS-CALL-CORR-FLAG
041400               MOVE 'Grading error - please review manually'
041500                    TO WS-CALL-FEEDBACK
041600           END-IF.
041700
041800           IF WS-CALL-IS-CORRECT
041900               SET WS-CORRECT-CNT UP BY 1
042000           ELSE
042100               SET WS-WRONG-CNT UP BY 1
042200           END-IF.
042300           ADD WS-CALL-MARKS-EARN TO WS-MARKS-OBT-TOT.
042400       4110-GRADE-ANSWERED-END.
042500           EXIT.
042600
042700       4200-GRADE-UNANSWERED-START.
042800           SET WS-UNANSW-CNT UP BY 1.
042900           MOVE 0   TO WS-CALL-MARKS-EARN.
043000           MOVE 0   TO WS-CALL-ACCURACY.
043100           MOVE 'N' TO WS-CALL-CORR-FLAG.
043200           MOVE 'No answer provided' TO WS-CALL-FEEDBACK.
043300       4210-GRADE-UNANSWERED-END.
043400           EXIT.
043500
043600       4300-WRITE-QRESULT-START.
043700           INITIALIZE QRESULT-RECORD.
043800           MOVE WS-CB-STUDENT            TO QRES-STUDENT-ID.
043900           MOVE WS-CB-EXAM                TO QRES-EXAM-ID.
044000           MOVE WS-QT-QUEST-ID(IDX-QUEST)  TO QRES-QUESTION-ID.
044100           MOVE WS-CALL-MARKS-EARN          TO QRES-MARKS-OBT.
044200           MOVE WS-QT-MARKS(IDX-QUEST)       TO QRES-TOTAL-MARKS.
044300           MOVE WS-CALL-CORR-FLAG             TO QRES-CORRECT-FLAG.
044400           MOVE WS-CALL-ACCURACY                TO QRES-ACCURACY-PCT.
044500           MOVE WS-CALL-FEEDBACK          TO QRES-FEEDBACK-TEXT.
044600           WRITE QRESULT-RECORD.
044700           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
044800           SET WS-TOT-DETAILS UP BY 1.
044900       4310-WRITE-QRESULT-END.
045000           EXIT.
045100
045200      *-----------------------------------------------------------*
045300      * RUPTURE : POURCENTAGE, LETTRE, STATUT, ECRITURE DU BULLETIN
045400      *-----------------------------------------------------------*
045500       5000-CLOSE-ATTEMPT-START.
045600           IF WS-MARKS-POS-TOT = 0
045700               MOVE 0 TO WS-SCORE-PCT-WK
045800           ELSE
045900               COMPUTE WS-SCORE-PCT-WK ROUNDED =
046000                  WS-MARKS-OBT-TOT * 100 / WS-MARKS-POS-TOT
046100           END-IF.
046200
046300           PERFORM 5100-LETTER-GRADE-START
046400              THRU 5110-LETTER-GRADE-END.
046500
046600           SET WS-RESULT-SEQ UP BY 1.
046700           MOVE WS-RESULT-SEQ TO WS-RESULT-SEQ-ED.
046800           STRING 'R' WS-RESULT-SEQ-ED DELIMITED BY SIZE
046900                INTO WS-RESULT-ID-WK.
047000
047100           INITIALIZE RESULT-RECORD.
047200           MOVE WS-RESULT-ID-WK     TO RSLT-RESULT-ID.
047300           MOVE WS-CB-STUDENT       TO RSLT-STUDENT-ID.
047400           MOVE WS-CB-EXAM          TO RSLT-EXAM-ID.
047500           MOVE WS-SCORE-PCT-WK     TO RSLT-SCORE-PCT.
047600           MOVE WS-NB-SUB           TO RSLT-TOTAL-QUEST.
047700           IF WS-EXAM-WAS-FOUND
047800               MOVE WS-EX-NBQUEST(WS-IDX-EXAM-FOUND)
047900                    TO RSLT-TOTAL-QUEST
048000           END-IF.
048100           MOVE WS-CORRECT-CNT      TO RSLT-CORRECT-CNT.
048200           MOVE WS-WRONG-CNT        TO RSLT-WRONG-CNT.
048300           MOVE WS-UNANSW-CNT       TO RSLT-UNANSW-CNT.
048400           MOVE WS-GRADE-LETTER     TO RSLT-LETTER-GRADE.
048500           MOVE WS-GRADE-STATUS     TO RSLT-STATUS-TEXT.
048600           WRITE RESULT-RECORD.
048700           PERFORM 9000-TEST-STAT-START THRU 9010-TEST-STAT-END.
048800
048900           SET WS-TOT-ATTEMPTS UP BY 1.
049000       5010-CLOSE-ATTEMPT-END.
049100           EXIT.
049200
049300       5100-LETTER-GRADE-START.
049400           EVALUATE TRUE
049500              WHEN WS-SCORE-PCT-WK >= 90
049600                 MOVE 'A+' TO WS-GRADE-LETTER
049700                 MOVE 'Excellent' TO WS-GRADE-STATUS
049800              WHEN WS-SCORE-PCT-WK >= 80
049900                 MOVE 'A ' TO WS-GRADE-LETTER
050000                 MOVE 'Very Good' TO WS-GRADE-STATUS
050100              WHEN WS-SCORE-PCT-WK >= 70
050200                 MOVE 'B ' TO WS-GRADE-LETTER
050300                 MOVE 'Good' TO WS-GRADE-STATUS
050400              WHEN WS-SCORE-PCT-WK >= 60
050500                 MOVE 'C ' TO WS-GRADE-LETTER
050600                 MOVE 'Satisfactory' TO WS-GRADE-STATUS
050700              WHEN WS-SCORE-PCT-WK >= 50
050800                 MOVE 'D ' TO WS-GRADE-LETTER
050900                 MOVE 'Pass' TO WS-GRADE-STATUS
051000              WHEN OTHER
051100                 MOVE 'F ' TO WS-GRADE-LETTER
051200                 MOVE 'Fail' TO WS-GRADE-STATUS
051300           END-EVALUATE.
051400       5110-LETTER-GRADE-END.
051500           EXIT.
051600
051700      *-----------------------------------------------------------*
051800      * TOTAUX GENERAUX DE FIN DE TRAITEMENT
051900      *-----------------------------------------------------------*
052000       9000-TOTALS-START.
052100           MOVE WS-TOT-ATTEMPTS TO WS-TOT-ATTEMPTS-ED.
052200           MOVE WS-TOT-DETAILS  TO WS-TOT-DETAILS-ED.
052300           MOVE ALL '=' TO WS-LIG-RAP.
052400           DISPLAY WS-LIG-RAP.
052500           DISPLAY 'EXAMGRDB - DEPOUILLEMENT TERMINE'.
052600           DISPLAY 'PASSAGES TRAITES    : ' WS-TOT-ATTEMPTS-ED.
052700           DISPLAY 'DETAILS ECRITS      : ' WS-TOT-DETAILS-ED.
052800           MOVE ALL '=' TO WS-LIG-RAP.
052900           DISPLAY WS-LIG-RAP.
053000       9010-TOTALS-END.
053100           EXIT.
053200
053300      *-----------------------------------------------------------*
053400      * CONTROLE DU CODE RETOUR DES FICHIERS
053500      *-----------------------------------------------------------*
053600       9000-TEST-STAT-START.
053700           IF (NOT WS-STAT-EXAMOK)  AND (NOT WS-STAT-EXAMFIN)  AND
053800              (NOT WS-STAT-QUESTOK) AND (NOT WS-STAT-QUESTFIN) AND
053900              (NOT WS-STAT-SUBMOK)  AND (NOT WS-STAT-SUBMFIN)  AND
054000              (NOT WS-STAT-RSLTOK)  AND (NOT WS-STAT-QRESOK)
054100               MOVE ALL '/' TO WS-LIG-RAP
054200               DISPLAY WS-LIG-RAP
054300               DISPLAY 'ERREUR FICHIER EXAMGRDB - CODES RETOUR '
054400                    WS-STAT-EXAM SPACE WS-STAT-QUEST SPACE
054500                    WS-STAT-SUBM SPACE WS-STAT-RSLT SPACE WS-STAT-QRES
054600               MOVE ALL '/' TO WS-LIG-RAP
054700               DISPLAY WS-LIG-RAP
054800               GO TO 0010-STOP-PRG
054900           END-IF.
055000       9010-TEST-STAT-END.
055100           EXIT.
